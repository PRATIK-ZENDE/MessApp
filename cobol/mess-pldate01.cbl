000100*--------------------------------------------
000200* mess-pldate01.cbl
000300* Shared date/timestamp procedures.  CHECK-DATE
000400* and the leap-year test are carried over from
000500* the old date-entry routines; the rest is new
000600* for this run - there is no terminal here to
000700* accept a date from, so everything is driven
000800* off ACCEPT FROM DATE/TIME and the dates that
000900* arrive on the request and master records.
001000*--------------------------------------------
001100*-----------------------------------
001200* USAGE:
001300*  MOVE date(YYYYMMDD) TO DATE-YYYYMMDD.
001400*  MOVE "Y" (OR "N") TO ZERO-DATE-IS-OK.
001500*  PERFORM CHECK-DATE.
001600*
001700* RETURNS:
001800*  DATE-IS-OK      (ZERO OR VALID)
001900*  DATE-IS-VALID   (VALID)
002000*  DATE-IS-INVALID (BAD DATE)
002100*-----------------------------------
002200 CHECK-DATE.
002300     MOVE "Y" TO VALID-DATE-FLAG.
002400     IF DATE-YYYYMMDD = ZEROES
002500         IF ZERO-DATE-IS-OK = "Y"
002600             MOVE "0" TO VALID-DATE-FLAG
002700         ELSE
002800             MOVE "N" TO VALID-DATE-FLAG
002900     ELSE
003000     IF DATE-MM < 1 OR DATE-MM > 12
003100         MOVE "N" TO VALID-DATE-FLAG
003200     ELSE
003300     IF DATE-DD < 1 OR DATE-DD > 31
003400         MOVE "N" TO VALID-DATE-FLAG
003500     ELSE
003600     IF (DATE-DD > 30) AND
003700        (DATE-MM = 2 OR 4 OR 6 OR 9 OR 11)
003800         MOVE "N" TO VALID-DATE-FLAG
003900     ELSE
004000     IF DATE-DD > 29 AND DATE-MM = 2
004100         MOVE "N" TO VALID-DATE-FLAG
004200     ELSE
004300     IF DATE-DD = 29 AND DATE-MM = 2
004400         DIVIDE DATE-YYYY BY 400 GIVING DATE-QUOTIENT
004500                REMAINDER DATE-REMAINDER
004600         IF DATE-REMAINDER = 0
004700             MOVE "Y" TO VALID-DATE-FLAG
004800         ELSE
004900             DIVIDE DATE-YYYY BY 100 GIVING DATE-QUOTIENT
005000                    REMAINDER DATE-REMAINDER
005100             IF DATE-REMAINDER = 0
005200                 MOVE "N" TO VALID-DATE-FLAG
005300             ELSE
005400                 DIVIDE DATE-YYYY BY 4 GIVING DATE-QUOTIENT
005500                        REMAINDER DATE-REMAINDER
005600                 IF DATE-REMAINDER = 0
005700                     MOVE "Y" TO VALID-DATE-FLAG
005800                 ELSE
005900                     MOVE "N" TO VALID-DATE-FLAG.
006000
006100*-----------------------------------
006200* USAGE:
006300*  MOVE date(YYYYMMDD) TO DATE-YYYYMMDD.
006400*  PERFORM FORMAT-DATE-FOR-REPORT.
006500*
006600* RETURNS:
006700*  DATE-DASHED-FORMAT, e.g. 2025-11-01,
006800*  for the attendance export headings.
006900*-----------------------------------
007000 FORMAT-DATE-FOR-REPORT.
007100     MOVE DATE-YYYY TO DATE-DASHED-YYYY.
007200     MOVE DATE-MM   TO DATE-DASHED-MM.
007300     MOVE DATE-DD   TO DATE-DASHED-DD.
007400
007500*-----------------------------------
007600* USAGE:
007700*  MOVE timestamp(YYYYMMDDHHMMSS) TO
007800*      TIME-STAMP-HOLD.
007900*  PERFORM FORMAT-TIME-FOR-REPORT.
008000*
008100* RETURNS:
008200*  TIME-COLON-FORMAT, e.g. 12:31:05,
008300*  for the attendance export detail.
008400*-----------------------------------
008500 FORMAT-TIME-FOR-REPORT.
008600     MOVE TIME-HOLD-HH TO TIME-COLON-HH.
008700     MOVE TIME-HOLD-MN TO TIME-COLON-MN.
008800     MOVE TIME-HOLD-SS TO TIME-COLON-SS.
008900
009000*-----------------------------------
009100* USAGE:
009200*  PERFORM STAMP-THE-TIMESTAMP.
009300*
009400* RETURNS:
009500*  TODAY-TIMESTAMP (and its date/time
009600*  and hh/mn/ss REDEFINES) and the
009700*  packed 14-digit TODAY-STAMP-14,
009800*  set from the operating system
009900*  clock once per run.
010000*-----------------------------------
010100 STAMP-THE-TIMESTAMP.
010200     ACCEPT TODAY-DATE FROM DATE YYYYMMDD.
010300     ACCEPT TODAY-TIME FROM TIME.
010400     MOVE TODAY-DATE TO DATE-YYYYMMDD.
010500     MOVE TODAY-TIME TO DATE-MMDDYYYY.
010600     COMPUTE TODAY-STAMP-14 =
010700             TODAY-DATE * 1000000 + TODAY-TIME.
010800
010900*-----------------------------------
011000* USAGE:
011100*  PERFORM STAMP-THE-TIMESTAMP first.
011200*  PERFORM COMPUTE-DEFAULT-MEAL-TYPE.
011300*
011400* RETURNS:
011500*  DEFAULT-MEAL-TYPE - "DINNER" once
011600*  the clock reaches 1500 hours,
011700*  otherwise "LUNCH ".
011800*-----------------------------------
011900 COMPUTE-DEFAULT-MEAL-TYPE.
012000     IF TODAY-HH >= 15
012100         MOVE "DINNER" TO DEFAULT-MEAL-TYPE
012200     ELSE
012300         MOVE "LUNCH " TO DEFAULT-MEAL-TYPE.
012400
012500*-----------------------------------
012600* USAGE:
012700*  MOVE month, year TO WINDOW-MONTH,
012800*      WINDOW-YEAR.
012900*  PERFORM COMPUTE-MONTH-WINDOW.
013000*
013100* RETURNS:
013200*  WINDOW-FIRST-DATE (first of the
013300*  billing month) and WINDOW-LAST-DATE
013400*  (first of the following month,
013500*  exclusive upper bound), with
013600*  December rolling into January of
013700*  the following year.
013800*-----------------------------------
013900 COMPUTE-MONTH-WINDOW.
014000     COMPUTE WINDOW-FIRST-DATE =
014100             WINDOW-YEAR * 10000 + WINDOW-MONTH * 100 + 1.
014200     IF WINDOW-MONTH = 12
014300         COMPUTE WINDOW-LAST-DATE =
014400                 (WINDOW-YEAR + 1) * 10000 + 101
014500     ELSE
014600         COMPUTE WINDOW-LAST-DATE =
014700                 WINDOW-YEAR * 10000
014800                 + (WINDOW-MONTH + 1) * 100 + 1.
014900
015000*-----------------------------------
015100* USAGE:
015200*  MOVE today's date TO DATE-YYYYMMDD.
015300*  MOVE the range code (TODAY,
015400*      YESTERDAY, THIS-WEEK,
015500*      LAST-WEEK, THIS-MONTH or
015600*      CUSTOM) TO RANGE-CODE.
015700*  PERFORM COMPUTE-DATE-RANGE.
015800*
015900* RETURNS:
016000*  RANGE-START-DATE, RANGE-END-DATE.
016100* Monday-of-week is found with a
016200* day-of-week table lookup rather
016300* than Zeller's congruence, which
016400* this shop has never trusted on a
016500* four-function calculator and
016600* trusts even less in COBOL.
016700*-----------------------------------
016800 COMPUTE-DATE-RANGE.
016900     EVALUATE TRUE
017000         WHEN RANGE-CODE-IS-TODAY
017100             MOVE DATE-YYYYMMDD TO RANGE-START-DATE
017200                                   RANGE-END-DATE
017300         WHEN RANGE-CODE-IS-YESTERDAY
017400             PERFORM BACK-UP-ONE-DAY
017500             MOVE DATE-YYYYMMDD TO RANGE-START-DATE
017600                                   RANGE-END-DATE
017700         WHEN RANGE-CODE-IS-THIS-WEEK
017800             MOVE DATE-YYYYMMDD TO RANGE-END-DATE
017900             PERFORM FIND-MONDAY-OF-WEEK
018000             MOVE DATE-YYYYMMDD TO RANGE-START-DATE
018100         WHEN RANGE-CODE-IS-LAST-WEEK
018200             PERFORM FIND-MONDAY-OF-WEEK
018300             PERFORM BACK-UP-ONE-DAY
018400             MOVE DATE-YYYYMMDD TO RANGE-END-DATE
018500             MOVE 6 TO DOW-DAYS-BACK
018600             PERFORM BACK-UP-N-DAYS
018700             MOVE DATE-YYYYMMDD TO RANGE-START-DATE
018800         WHEN RANGE-CODE-IS-THIS-MONTH
018900             MOVE DATE-YYYYMMDD TO RANGE-END-DATE
019000             COMPUTE RANGE-START-DATE =
019100                     DATE-YYYY * 10000 + DATE-MM * 100 + 1
019200         WHEN RANGE-CODE-IS-CUSTOM
019300             MOVE CUSTOM-START-DATE TO RANGE-START-DATE
019400             MOVE CUSTOM-END-DATE   TO RANGE-END-DATE
019500         WHEN OTHER
019600             MOVE DATE-YYYYMMDD TO RANGE-START-DATE
019700                                   RANGE-END-DATE
019800     END-EVALUATE.
019900
020000*-----------------------------------
020100* Backs DATE-YYYYMMDD up to the
020200* Monday of its own week, using the
020300* day-of-week computed by
020400* FIND-DAY-OF-WEEK (1 = Monday ...
020500* 7 = Sunday).
020600*-----------------------------------
020700 FIND-MONDAY-OF-WEEK.
020800     PERFORM FIND-DAY-OF-WEEK.
020900     COMPUTE DOW-DAYS-BACK = DOW-RESULT - 1.
021000     PERFORM BACK-UP-N-DAYS.
021100
021200*-----------------------------------
021300* Day-of-week of DATE-YYYYMMDD, by
021400* the standard century/day-count
021500* formula, normalised so 1 = Monday
021600* and 7 = Sunday.  Result in
021700* DOW-RESULT.
021800*-----------------------------------
021900 FIND-DAY-OF-WEEK.
022000     MOVE DATE-YYYY TO DOW-WORK-YEAR.
022100     MOVE DATE-MM   TO DOW-WORK-MONTH.
022200     IF DOW-WORK-MONTH < 3
022300         SUBTRACT 1 FROM DOW-WORK-YEAR
022400         ADD 12 TO DOW-WORK-MONTH.
022500     DIVIDE DOW-WORK-YEAR BY 100 GIVING DOW-CENTURY
022600         REMAINDER DOW-YEAR-OF-CTRY.
022700     DIVIDE 13 * (DOW-WORK-MONTH + 1) BY 5
022800         GIVING DOW-TEMP-1.
022900     DIVIDE DOW-YEAR-OF-CTRY BY 4 GIVING DOW-TEMP-2.
023000     DIVIDE DOW-CENTURY BY 4 GIVING DOW-TEMP-3.
023100     COMPUTE DOW-TEMP-4 =
023200         DATE-DD + DOW-TEMP-1 + DOW-YEAR-OF-CTRY
023300         + DOW-TEMP-2 + DOW-TEMP-3 + (5 * DOW-CENTURY).
023400     DIVIDE DOW-TEMP-4 BY 7 GIVING DOW-TEMP-5
023500         REMAINDER DOW-RESULT-ZELLER.
023600*     DOW-RESULT-ZELLER IS 0 = SATURDAY ... 6 = FRIDAY.
023700*     RE-BASE SO 1 = MONDAY AND 7 = SUNDAY.
023800     COMPUTE DOW-TEMP-4 = DOW-RESULT-ZELLER + 5.
023900     DIVIDE DOW-TEMP-4 BY 7 GIVING DOW-TEMP-5
024000         REMAINDER DOW-RESULT.
024100     ADD 1 TO DOW-RESULT.
024200
024300*-----------------------------------
024400* Subtracts one day from
024500* DATE-YYYYMMDD, month/year borrow
024600* included.  Table-driven on days-
024700* in-month rather than trusting the
024800* CHECK-DATE leap rule twice in one
024900* subtraction.
025000*-----------------------------------
025100 BACK-UP-ONE-DAY.
025200     IF DATE-DD > 1
025300         SUBTRACT 1 FROM DATE-DD
025400     ELSE
025500         IF DATE-MM > 1
025600             SUBTRACT 1 FROM DATE-MM
025700             PERFORM SET-LAST-DAY-OF-MONTH
025800         ELSE
025900             SUBTRACT 1 FROM DATE-YYYY
026000             MOVE 12 TO DATE-MM
026100             MOVE 31 TO DATE-DD.
026200
026300*-----------------------------------
026400* Sets DATE-DD to the last day of
026500* the month now in DATE-MM/DATE-YYYY,
026600* leap year included.
026700*-----------------------------------
026800 SET-LAST-DAY-OF-MONTH.
026900     EVALUATE DATE-MM
027000         WHEN 4 WHEN 6 WHEN 9 WHEN 11
027100             MOVE 30 TO DATE-DD
027200         WHEN 2
027300             MOVE 28 TO DATE-DD
027400             DIVIDE DATE-YYYY BY 4 GIVING DATE-QUOTIENT
027500                    REMAINDER DATE-REMAINDER
027600             IF DATE-REMAINDER = 0
027700                 MOVE 29 TO DATE-DD
027800         WHEN OTHER
027900             MOVE 31 TO DATE-DD
028000     END-EVALUATE.
028100
028200*-----------------------------------
028300* Backs DATE-YYYYMMDD up by
028400* DOW-DAYS-BACK days, one day at a
028500* time through BACK-UP-ONE-DAY.
028600*-----------------------------------
028700 BACK-UP-N-DAYS.
028800     PERFORM BACK-UP-ONE-DAY
028900         DOW-DAYS-BACK TIMES.
029000
029100*-----------------------------------
029200* USAGE:
029300*  MOVE student id TO STAT-STUDENT-ID.
029400*  MOVE RANGE-START-DATE,
029500*      RANGE-END-DATE TO
029600*      STAT-RANGE-START, STAT-RANGE-END.
029700*  PERFORM COMPUTE-STUDENT-STATISTICS.
029800*
029900* RETURNS:
030000*  STAT-TOTAL-MEALS, STAT-LUNCH-COUNT,
030100*  STAT-DINNER-COUNT and STAT-TOTAL-DAYS
030200*  for the student over the range, by
030300*  reading the attendance file from
030400*  the top once per call.
030500*-----------------------------------
030600 COMPUTE-STUDENT-STATISTICS.
030700     MOVE ZERO TO STAT-TOTAL-MEALS
030800                  STAT-LUNCH-COUNT
030900                  STAT-DINNER-COUNT.
031000     OPEN INPUT ATTENDANCE-FILE.
031100     PERFORM READ-FIRST-VALID-STAT-ATTN.
031200     PERFORM TALLY-ALL-STAT-ATTN
031300         UNTIL STAT-ATTN-FILE-AT-END = "Y".
031400     CLOSE ATTENDANCE-FILE.
031500     MOVE STAT-RANGE-START TO SERIAL-DATE-HOLD.
031600     PERFORM CONVERT-SERIAL-DATE.
031700     MOVE SERIAL-DAY-NUMBER TO SERIAL-START-RESULT.
031800     MOVE STAT-RANGE-END TO SERIAL-DATE-HOLD.
031900     PERFORM CONVERT-SERIAL-DATE.
032000     MOVE SERIAL-DAY-NUMBER TO SERIAL-END-RESULT.
032100     COMPUTE STAT-TOTAL-DAYS =
032200             (SERIAL-END-RESULT - SERIAL-START-RESULT) + 1.
032300
032400*-----------------------------------
032500* USAGE:
032600*  MOVE date(YYYYMMDD) TO SERIAL-DATE-HOLD.
032700*  PERFORM CONVERT-SERIAL-DATE.
032800*
032900* RETURNS:
033000*  SERIAL-DAY-NUMBER - an ascending day
033100*  count (the civil Julian day number)
033200*  that two dates can be subtracted by
033300*  to get a true day count across a
033400*  month or year end, which a plain
033500*  YYYYMMDD subtraction cannot do.
033600*-----------------------------------
033700 CONVERT-SERIAL-DATE.
033800     COMPUTE SERIAL-A-NUMER = 14 - SERIAL-DATE-MM.
033900     DIVIDE SERIAL-A-NUMER BY 12 GIVING SERIAL-A.
034000     COMPUTE SERIAL-Y = SERIAL-DATE-YYYY + 4800 - SERIAL-A.
034100     COMPUTE SERIAL-M = SERIAL-DATE-MM + (12 * SERIAL-A) - 3.
034200     COMPUTE SERIAL-T1-NUMER = (153 * SERIAL-M) + 2.
034300     DIVIDE SERIAL-T1-NUMER BY 5 GIVING SERIAL-T1.
034400     DIVIDE SERIAL-Y BY 4 GIVING SERIAL-T2.
034500     DIVIDE SERIAL-Y BY 100 GIVING SERIAL-T3.
034600     DIVIDE SERIAL-Y BY 400 GIVING SERIAL-T4.
034700     COMPUTE SERIAL-DAY-NUMBER =
034800             SERIAL-DATE-DD + SERIAL-T1 + (365 * SERIAL-Y)
034900             + SERIAL-T2 - SERIAL-T3 + SERIAL-T4 - 32045.
035000
035100 TALLY-ALL-STAT-ATTN.
035200     IF ATT-STUDENT-ID = STAT-STUDENT-ID
035300        AND ATT-DATE >= STAT-RANGE-START
035400        AND ATT-DATE <= STAT-RANGE-END
035500         ADD 1 TO STAT-TOTAL-MEALS
035600         IF ATT-MEAL-IS-LUNCH
035700             ADD 1 TO STAT-LUNCH-COUNT
035800         ELSE
035900             ADD 1 TO STAT-DINNER-COUNT.
036000     PERFORM READ-NEXT-VALID-STAT-ATTN.
036100
036200 READ-FIRST-VALID-STAT-ATTN.
036300     PERFORM READ-NEXT-VALID-STAT-ATTN.
036400
036500 READ-NEXT-VALID-STAT-ATTN.
036600     MOVE "N" TO STAT-ATTN-FILE-AT-END.
036700     READ ATTENDANCE-FILE NEXT RECORD
036800         AT END MOVE "Y" TO STAT-ATTN-FILE-AT-END.
