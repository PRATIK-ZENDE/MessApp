000100*--------------------------------------------
000200* mess-slstud01.cbl
000300* Select clause for the Student master file.
000400* Loaded sequentially at start of run into the
000500* in-memory student table (see mess-wstabl01.cbl).
000600*--------------------------------------------
000700     SELECT STUDENT-FILE
000800         ASSIGN TO "STUDFILE"
000900         ORGANIZATION IS SEQUENTIAL.
