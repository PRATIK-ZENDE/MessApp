000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAYPST01.
000300 AUTHOR. J TREMAINE.
000400 INSTALLATION. DINING SERVICES DATA CENTER.
000500 DATE-WRITTEN. 03/02/1990.
000600 DATE-COMPILED.
000700 SECURITY. DINING SERVICES - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* Posts a student's payment submission against
001000* a bill.  Validates the bill exists, belongs
001100* to the student, is not already paid, that the
001200* amount is within bounds, the method is one of
001300* the allowed codes, the reference is present,
001400* and that the bill carries no other SUBMITTED
001500* payment.  Accepted submissions are appended to
001600* the payment file with status SUBMITTED;
001700* nothing here ever marks a bill paid - that
001800* only happens in PAYVER01.
001900*
002000* CHANGE LOG
002100*--------------------------------------------
002200* 03/02/90 JT  ORIGINAL PROGRAM.                                   TKT0218
002300* 09/14/90 JT  SINGLE-PENDING-PAYMENT RULE ADDED AFTER             TKT0231
002400*              TWO SUBMISSIONS RACED ON THE SAME BILL.
002500* 04/03/91 RH  METHOD DEFAULTS TO UPI WHEN LEFT BLANK.             TKT0247
002600* 12/12/92 RH  UPPER-BOUND CHECK ADDED - AMOUNT COULD              TKT0269
002700*              EXCEED THE BILL AND STILL POST.
002800* 06/25/94 DS  REFERENCE NOW REQUIRED ON EVERY                     TKT0307
002900*              SUBMISSION, NOT JUST ON UPI.
003000* 01/30/96 DS  PAYMENT ID ASSIGNMENT MOVED TO THE LOAD             TKT0358
003100*              PASS, SAME AS THE OTHER POSTING PROGRAMS.
003200* 08/19/97 MP  BILL TABLE NOW HOLDS THE WHOLE FILE SO              TKT0399
003300*              A SUBMISSION CANNOT POST AGAINST A BILL
003400*              THAT GOT PAID EARLIER IN THE SAME RUN.
003500* 01/05/99 MP  YEAR 2000 REVIEW - PAY-CREATED-AT IS A              TKT0419
003600*              14-DIGIT TIMESTAMP, NO 2-DIGIT YEAR
003700*              ANYWHERE IN THIS PROGRAM.  NO CHANGES
003800*              REQUIRED.
003900* 03/11/01 CW  WALLET ADDED TO THE ALLOWED METHOD LIST.            TKT0454
004000* 07/22/03 CW  NOTES FIELD FROM THE SUBMISSION IS NOW              TKT0497
004100*              DISCARDED RATHER THAN HELD - THE PAYMENT
004200*              RECORD HAS NO PLACE TO CARRY IT.
004300*--------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     COPY "mess-slbill01.cbl".
005300
005400     COPY "mess-slpay01.cbl".
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900     COPY "mess-fdbill01.cbl".
006000
006100     COPY "mess-fdpay01.cbl".
006200
006300 WORKING-STORAGE SECTION.
006400
006500 77  BILL-FILE-AT-END        PIC X.
006600 77  PAYMENT-FILE-AT-END     PIC X.
006700
006800 77  MAX-PAY-ID              PIC 9(6) COMP VALUE ZERO.
006900 77  NEXT-PAY-ID             PIC 9(6) COMP VALUE ZERO.
007000
007100 77  SUBMIT-ANOTHER          PIC X.
007200
007300 77  SUBMIT-BILL-ID          PIC 9(6).
007400 77  SUBMIT-STUDENT-ID       PIC 9(6).
007500 77  SUBMIT-AMOUNT           PIC S9(7)V99.
007600 77  SUBMIT-AMOUNT-FIELD     PIC ZZZZZZ9.99-.
007700 77  SUBMIT-METHOD           PIC X(10).
007800 77  SUBMIT-REFERENCE        PIC X(40).
007900 77  SUBMIT-NOTES            PIC X(40).
008000
008100 77  REJECT-REASON           PIC X(40) VALUE SPACE.
008200
008300     COPY "mess-wscase01.cbl".
008400
008500     COPY "mess-wstabl01.cbl".
008600
008700     COPY "mess-wsdate01.cbl".
008800
008900 PROCEDURE DIVISION.
009000 PROGRAM-BEGIN.
009100     PERFORM OPENING-PROCEDURE.
009200     PERFORM MAIN-PROCESS.
009300     PERFORM CLOSING-PROCEDURE.
009400
009500 PROGRAM-EXIT.
009600     EXIT PROGRAM.
009700
009800 PROGRAM-DONE.
009900     STOP RUN.
010000
010100 OPENING-PROCEDURE.
010200     PERFORM STAMP-THE-TIMESTAMP.
010300     PERFORM LOAD-BILL-TABLE.
010400     PERFORM LOAD-PAYMENT-TABLE.
010500     OPEN EXTEND PAYMENT-FILE.
010600
010700 CLOSING-PROCEDURE.
010800     CLOSE PAYMENT-FILE.
010900
011000 MAIN-PROCESS.
011100     MOVE "Y" TO SUBMIT-ANOTHER.
011200     PERFORM GET-ONE-SUBMISSION.
011300     PERFORM PROCESS-SUBMISSIONS
011400         UNTIL SUBMIT-ANOTHER = "N".
011500
011600 PROCESS-SUBMISSIONS.
011700     PERFORM POST-THE-SUBMISSION.
011800     PERFORM GET-ANOTHER-SUBMISSION.
011900
012000 GET-ONE-SUBMISSION.
012100     DISPLAY "ENTER BILL ID TO PAY AGAINST".
012200     ACCEPT SUBMIT-BILL-ID.
012300     DISPLAY "ENTER STUDENT ID".
012400     ACCEPT SUBMIT-STUDENT-ID.
012500     DISPLAY "ENTER AMOUNT".
012600     ACCEPT SUBMIT-AMOUNT-FIELD.
012700     MOVE SUBMIT-AMOUNT-FIELD TO SUBMIT-AMOUNT.
012800     DISPLAY "ENTER METHOD (BLANK DEFAULTS TO UPI)".
012900     ACCEPT SUBMIT-METHOD.
013000     INSPECT SUBMIT-METHOD
013100         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
013200     DISPLAY "ENTER REFERENCE".
013300     ACCEPT SUBMIT-REFERENCE.
013400     DISPLAY "ENTER NOTES (OPTIONAL)".
013500     ACCEPT SUBMIT-NOTES.
013600
013700 GET-ANOTHER-SUBMISSION.
013800     PERFORM ACCEPT-SUBMIT-ANOTHER.
013900     PERFORM RE-ACCEPT-SUBMIT-ANOTHER
014000         UNTIL SUBMIT-ANOTHER = "Y" OR "N".
014100     IF SUBMIT-ANOTHER = "Y"
014200         PERFORM GET-ONE-SUBMISSION.
014300
014400 ACCEPT-SUBMIT-ANOTHER.
014500     DISPLAY "POST ANOTHER PAYMENT (Y/N)?".
014600     ACCEPT SUBMIT-ANOTHER.
014700     INSPECT SUBMIT-ANOTHER
014800         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
014900
015000 RE-ACCEPT-SUBMIT-ANOTHER.
015100     DISPLAY "YOU MUST ENTER YES OR NO".
015200     PERFORM ACCEPT-SUBMIT-ANOTHER.
015300
015400 POST-THE-SUBMISSION.
015500     MOVE SPACE TO REJECT-REASON.
015600     PERFORM EDIT-THE-SUBMISSION.
015700     IF REJECT-REASON = SPACE
015800         PERFORM WRITE-THE-PAYMENT
015900     ELSE
016000         DISPLAY "PAYMENT REJECTED - " REJECT-REASON.
016100
016200 EDIT-THE-SUBMISSION.
016300     PERFORM FIND-THE-BILL.
016400     IF REJECT-REASON = SPACE
016500         PERFORM CHECK-BILL-NOT-PAID.
016600     IF REJECT-REASON = SPACE
016700         PERFORM CHECK-AMOUNT-BOUNDS.
016800     IF REJECT-REASON = SPACE
016900         PERFORM EDIT-SUBMIT-METHOD.
017000     IF REJECT-REASON = SPACE
017100         PERFORM CHECK-REFERENCE-PRESENT.
017200     IF REJECT-REASON = SPACE
017300         PERFORM CHECK-NO-PENDING-PAYMENT.
017400
017500 FIND-THE-BILL.
017600     MOVE "N" TO BILL-TABLE-FOUND.
017700     SET BILL-TABLE-INDEX TO 1.
017800     SEARCH BILL-TABLE-ENTRY
017900         AT END MOVE "N" TO BILL-TABLE-FOUND
018000         WHEN TBL-BILL-ID (BILL-TABLE-INDEX) = SUBMIT-BILL-ID
018100             MOVE "Y" TO BILL-TABLE-FOUND.
018200     IF BILL-WAS-NOT-FOUND
018300         MOVE "BILL DOES NOT EXIST" TO REJECT-REASON
018400     ELSE
018500     IF TBL-BILL-2-STUDENT-ID (BILL-TABLE-INDEX)
018600            NOT = SUBMIT-STUDENT-ID
018700         MOVE "BILL DOES NOT BELONG TO THIS STUDENT"
018800             TO REJECT-REASON.
018900
019000 CHECK-BILL-NOT-PAID.
019100     IF TBL-BILL-PAID-FLAG (BILL-TABLE-INDEX) = "Y"
019200         MOVE "BILL IS ALREADY PAID" TO REJECT-REASON.
019300
019400 CHECK-AMOUNT-BOUNDS.
019500     IF SUBMIT-AMOUNT NOT > ZERO
019600         MOVE "AMOUNT MUST BE GREATER THAN ZERO"
019700             TO REJECT-REASON
019800     ELSE
019900     IF SUBMIT-AMOUNT > TBL-BILL-AMOUNT (BILL-TABLE-INDEX)
020000         MOVE "AMOUNT EXCEEDS THE BILL AMOUNT"
020100             TO REJECT-REASON.
020200
020300 EDIT-SUBMIT-METHOD.
020400     IF SUBMIT-METHOD = SPACE
020500         MOVE "UPI" TO SUBMIT-METHOD.
020600     IF SUBMIT-METHOD NOT = "UPI" AND
020700        SUBMIT-METHOD NOT = "CARD" AND
020800        SUBMIT-METHOD NOT = "NETBANKING" AND
020900        SUBMIT-METHOD NOT = "CASH" AND
021000        SUBMIT-METHOD NOT = "WALLET" AND
021100        SUBMIT-METHOD NOT = "OTHER"
021200         MOVE "METHOD NOT RECOGNISED" TO REJECT-REASON.
021300
021400 CHECK-REFERENCE-PRESENT.
021500     IF SUBMIT-REFERENCE = SPACE
021600         MOVE "A REFERENCE IS REQUIRED" TO REJECT-REASON.
021700
021800 CHECK-NO-PENDING-PAYMENT.
021900     MOVE "N" TO PAYMENT-TABLE-FOUND.
022000     SET PAYMENT-TABLE-INDEX TO 1.
022100     SEARCH PAYMENT-TABLE-ENTRY
022200         AT END MOVE "N" TO PAYMENT-TABLE-FOUND
022300         WHEN TBL-PAY-BILL-ID (PAYMENT-TABLE-INDEX)
022400                  = SUBMIT-BILL-ID
022500          AND TBL-PAY-STATUS (PAYMENT-TABLE-INDEX)
022600                  = "SUBMITTED "
022700             MOVE "Y" TO PAYMENT-TABLE-FOUND.
022800     IF PAYMENT-WAS-FOUND
022900         MOVE "A PAYMENT IS ALREADY PENDING ON THIS BILL"
023000             TO REJECT-REASON.
023100
023200 WRITE-THE-PAYMENT.
023300     PERFORM STAMP-THE-TIMESTAMP.
023400     MOVE NEXT-PAY-ID TO PAY-ID.
023500     ADD 1 TO NEXT-PAY-ID.
023600     MOVE SUBMIT-BILL-ID    TO PAY-BILL-ID.
023700     MOVE SUBMIT-STUDENT-ID TO PAY-STUDENT-ID.
023800     MOVE SUBMIT-AMOUNT     TO PAY-AMOUNT.
023900     MOVE SUBMIT-METHOD     TO PAY-METHOD.
024000     MOVE SUBMIT-REFERENCE  TO PAY-REFERENCE.
024100     MOVE "SUBMITTED " TO PAY-STATUS.
024200     MOVE TODAY-STAMP-14    TO PAY-CREATED-AT.
024300     MOVE ZERO              TO PAY-VERIFIED-AT.
024400     MOVE SPACE              TO PAY-VERIFIED-BY.
024500     WRITE PAYMENT-RECORD.
024600     PERFORM ADD-NEW-PAYMENT-TABLE-ENTRY.
024700
024800 ADD-NEW-PAYMENT-TABLE-ENTRY.
024900     ADD 1 TO PAYMENT-TABLE-COUNT.
025000     SET PAYMENT-TABLE-INDEX TO PAYMENT-TABLE-COUNT.
025100     MOVE PAY-ID      TO TBL-PAY-ID (PAYMENT-TABLE-INDEX).
025200     MOVE PAY-BILL-ID TO TBL-PAY-BILL-ID (PAYMENT-TABLE-INDEX).
025300     MOVE PAY-STUDENT-ID
025400         TO TBL-PAY-STUDENT-ID (PAYMENT-TABLE-INDEX).
025500     MOVE PAY-STATUS  TO TBL-PAY-STATUS (PAYMENT-TABLE-INDEX).
025600
025700*--------------------------------
025800* Table-loading routines
025900*--------------------------------
026000 LOAD-BILL-TABLE.
026100     MOVE ZERO TO BILL-TABLE-COUNT.
026200     OPEN INPUT BILL-FILE.
026300     PERFORM READ-FIRST-VALID-BILL.
026400     PERFORM LOAD-ALL-BILLS
026500         UNTIL BILL-FILE-AT-END = "Y".
026600     CLOSE BILL-FILE.
026700
026800 LOAD-ALL-BILLS.
026900     ADD 1 TO BILL-TABLE-COUNT.
027000     SET BILL-TABLE-INDEX TO BILL-TABLE-COUNT.
027100     MOVE BILL-ID          TO TBL-BILL-ID (BILL-TABLE-INDEX).
027200     MOVE BILL-STUDENT-ID
027300         TO TBL-BILL-2-STUDENT-ID (BILL-TABLE-INDEX).
027400     MOVE BILL-AMOUNT      TO TBL-BILL-AMOUNT (BILL-TABLE-INDEX).
027500     MOVE BILL-MEALS       TO TBL-BILL-MEALS (BILL-TABLE-INDEX).
027600     MOVE BILL-MEAL-RATE
027700         TO TBL-BILL-MEAL-RATE (BILL-TABLE-INDEX).
027800     MOVE BILL-PAID-FLAG
027900         TO TBL-BILL-PAID-FLAG (BILL-TABLE-INDEX).
028000     MOVE BILL-MESS-ID     TO TBL-BILL-MESS-ID (BILL-TABLE-INDEX).
028100     PERFORM READ-NEXT-VALID-BILL.
028200
028300 READ-FIRST-VALID-BILL.
028400     PERFORM READ-NEXT-VALID-BILL.
028500
028600 READ-NEXT-VALID-BILL.
028700     MOVE "N" TO BILL-FILE-AT-END.
028800     READ BILL-FILE NEXT RECORD
028900         AT END MOVE "Y" TO BILL-FILE-AT-END.
029000
029100 LOAD-PAYMENT-TABLE.
029200     MOVE ZERO TO PAYMENT-TABLE-COUNT MAX-PAY-ID.
029300     OPEN INPUT PAYMENT-FILE.
029400     PERFORM READ-FIRST-VALID-PAYMENT.
029500     PERFORM LOAD-ALL-PAYMENTS
029600         UNTIL PAYMENT-FILE-AT-END = "Y".
029700     CLOSE PAYMENT-FILE.
029800     COMPUTE NEXT-PAY-ID = MAX-PAY-ID + 1.
029900
030000 LOAD-ALL-PAYMENTS.
030100     IF PAY-ID > MAX-PAY-ID
030200         MOVE PAY-ID TO MAX-PAY-ID.
030300     ADD 1 TO PAYMENT-TABLE-COUNT.
030400     SET PAYMENT-TABLE-INDEX TO PAYMENT-TABLE-COUNT.
030500     MOVE PAY-ID         TO TBL-PAY-ID (PAYMENT-TABLE-INDEX).
030600     MOVE PAY-BILL-ID    TO TBL-PAY-BILL-ID (PAYMENT-TABLE-INDEX).
030700     MOVE PAY-STUDENT-ID
030800         TO TBL-PAY-STUDENT-ID (PAYMENT-TABLE-INDEX).
030900     MOVE PAY-STATUS     TO TBL-PAY-STATUS (PAYMENT-TABLE-INDEX).
031000     PERFORM READ-NEXT-VALID-PAYMENT.
031100
031200 READ-FIRST-VALID-PAYMENT.
031300     PERFORM READ-NEXT-VALID-PAYMENT.
031400
031500 READ-NEXT-VALID-PAYMENT.
031600     MOVE "N" TO PAYMENT-FILE-AT-END.
031700     READ PAYMENT-FILE NEXT RECORD
031800         AT END MOVE "Y" TO PAYMENT-FILE-AT-END.
031900
032000     COPY "mess-pldate01.cbl".
