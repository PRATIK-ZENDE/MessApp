000100*--------------------------------------------
000200* mess-slmess01.cbl
000300* Select clause for the Mess master file.
000400* Loaded sequentially at start of run into the
000500* in-memory mess table (see mess-wstabl01.cbl).
000600*--------------------------------------------
000700     SELECT MESS-FILE
000800         ASSIGN TO "MESSFILE"
000900         ORGANIZATION IS SEQUENTIAL.
