000100*--------------------------------------------
000200* mess-slbill01.cbl
000300* Select clause for the Bill file.  Written
000400* by MESS-BILGEN01, read and updated by the
000500* payment programs and the billing summary
000600* report.
000700*--------------------------------------------
000800     SELECT BILL-FILE
000900         ASSIGN TO "BILLFILE"
001000         ORGANIZATION IS SEQUENTIAL.
