000100*--------------------------------------------
000200* mess-fdbill01.cbl
000300* Record layout for the Bill file.  One record
000400* per student per billing month per mess.
000500* Written by MESS-BILGEN01; updated to paid by
000600* the payment-verification programs; read by
000700* the billing summary report in MESS-BILSUM01.
000800*--------------------------------------------
000900 FD  BILL-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  BILL-RECORD.
001200     05  BILL-ID                PIC 9(6).
001300     05  BILL-STUDENT-ID        PIC 9(6).
001400     05  BILL-PERIOD.
001500         10  BILL-MONTH            PIC 9(2).
001600         10  BILL-YEAR             PIC 9(4).
001700     05  FILLER REDEFINES BILL-PERIOD.
001800         10  BILL-PERIOD-MM        PIC 99.
001900         10  BILL-PERIOD-YYYY      PIC 9999.
002000     05  BILL-AMOUNT            PIC S9(7)V99.
002100     05  BILL-MEALS             PIC 9(4).
002200     05  BILL-MEAL-RATE         PIC S9(5)V99.
002300     05  BILL-PAID-FLAG         PIC X.
002400         88  BILL-IS-PAID          VALUE "Y".
002500         88  BILL-IS-UNPAID        VALUE "N".
002600     05  BILL-GENERATED-ON      PIC 9(14).
002700     05  FILLER REDEFINES BILL-GENERATED-ON.
002800         10  BILL-GEN-DATE         PIC 9(8).
002900         10  BILL-GEN-TIME         PIC 9(6).
003000     05  BILL-MESS-ID           PIC 9(4).
003100     05  FILLER                 PIC X(2).
