000100*--------------------------------------------
000200* mess-slpay01.cbl
000300* Select clause for the Payment file.
000400* Submitted, verified, rejected and manual
000500* payments all live on this one file, same
000600* as VOUCHER-FILE carried open/paid/void
000700* vouchers together in the old payables run.
000800*--------------------------------------------
000900     SELECT PAYMENT-FILE
001000         ASSIGN TO "PAYMFILE"
001100         ORGANIZATION IS SEQUENTIAL.
