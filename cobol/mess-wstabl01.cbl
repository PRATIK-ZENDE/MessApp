000100*--------------------------------------------
000200* mess-wstabl01.cbl
000300* In-memory master tables.  Student and mess
000400* volumes run to a few hundred records, so
000500* rather than keep STUDENT-FILE and MESS-FILE
000600* open for random READ the whole file is
000700* loaded once at OPENING-PROCEDURE time and
000800* held here, ordered by key, for SEARCH ALL.
000900* The settings table is small enough that a
001000* plain SEARCH (linear) is used on it.
001100*--------------------------------------------
001200 01  STUDENT-TABLE.
001300     05  STUDENT-TABLE-COUNT    PIC 9(4) COMP VALUE ZERO.
001400     05  STUDENT-TABLE-ENTRY
001500             OCCURS 1 TO 500 TIMES
001600             DEPENDING ON STUDENT-TABLE-COUNT
001700             ASCENDING KEY IS TBL-STUDENT-ID
001800             INDEXED BY STUDENT-TABLE-INDEX.
001900         10  TBL-STUDENT-ID         PIC 9(6).
002000         10  TBL-STUDENT-NAME       PIC X(30).
002100         10  TBL-STUDENT-ROLL-NO    PIC X(8).
002200         10  TBL-STUDENT-DEPARTMENT PIC X(20).
002300         10  TBL-STUDENT-CONTACT    PIC X(15).
002400         10  TBL-STUDENT-MESS-ID    PIC 9(4).
002500
002600 77  STUDENT-TABLE-FOUND    PIC X.
002700     88  STUDENT-WAS-FOUND     VALUE "Y".
002800     88  STUDENT-WAS-NOT-FOUND VALUE "N".
002900
003000 01  MESS-TABLE.
003100     05  MESS-TABLE-COUNT       PIC 9(4) COMP VALUE ZERO.
003200     05  MESS-TABLE-ENTRY
003300             OCCURS 1 TO 200 TIMES
003400             DEPENDING ON MESS-TABLE-COUNT
003500             ASCENDING KEY IS TBL-MESS-ID
003600             INDEXED BY MESS-TABLE-INDEX.
003700         10  TBL-MESS-ID            PIC 9(4).
003800         10  TBL-MESS-NAME          PIC X(30).
003900         10  TBL-MESS-DAILY-RATE    PIC S9(5)V99.
004000         10  TBL-MESS-UPI-ID        PIC X(30).
004100         10  TBL-MESS-UPI-NAME      PIC X(30).
004200         10  TBL-MESS-ACTIVE-FLAG   PIC X.
004300
004400 77  MESS-TABLE-FOUND       PIC X.
004500     88  MESS-WAS-FOUND        VALUE "Y".
004600     88  MESS-WAS-NOT-FOUND    VALUE "N".
004700
004800*---------------------------------
004900* Settings table - DAILY-MEAL-RATE,
005000* UPI-ID, UPI-NAME and whatever
005100* other fallback keys the settings
005200* file happens to carry.  Small
005300* volume, so a linear SEARCH is
005400* used rather than SEARCH ALL.
005500*---------------------------------
005600 01  SETTINGS-TABLE.
005700     05  SETTINGS-TABLE-COUNT   PIC 99 COMP VALUE ZERO.
005800     05  SETTINGS-TABLE-ENTRY
005900             OCCURS 1 TO 40 TIMES
006000             DEPENDING ON SETTINGS-TABLE-COUNT
006100             INDEXED BY SETTINGS-TABLE-INDEX.
006200         10  TBL-SET-KEY            PIC X(20).
006300         10  TBL-SET-VALUE          PIC X(30).
006400
006500 77  SETTINGS-TABLE-FOUND   PIC X.
006600     88  SETTING-WAS-FOUND     VALUE "Y".
006700     88  SETTING-WAS-NOT-FOUND VALUE "N".
006800
006900*---------------------------------
007000* Key the caller sets before
007100* PERFORM LOOK-UP-SETTING - kept
007200* apart from TBL-SET-KEY itself,
007300* which only exists subscripted,
007400* one per table entry.
007500*---------------------------------
007600 77  WANTED-SETTING-KEY      PIC X(20).
007700
007800*---------------------------------
007900* Rate/payee resolution work fields
008000* for RESOLVE-DAILY-RATE and
008100* RESOLVE-PAYEE in mess-plrate01.cbl.
008200*---------------------------------
008300 77  RATE-MESS-ID        PIC 9(4).
008400 77  RESOLVED-DAILY-RATE PIC S9(5)V99.
008500 77  RESOLVED-MEAL-RATE  PIC S9(5)V99.
008600 77  RESOLVED-UPI-ID     PIC X(30).
008700 77  RESOLVED-UPI-NAME   PIC X(30).
008800
008900*---------------------------------
009000* Payment-reference builder work
009100* fields for BUILD-PAYMENT-
009200* REFERENCE in mess-plrate01.cbl.
009300*---------------------------------
009400 77  REF-BILL-ID         PIC 9(6).
009500 77  REF-STUDENT-ID      PIC 9(6).
009600 77  REF-MESS-ID         PIC 9(4).
009700 77  REF-PREFIX-LETTER   PIC X.
009800 77  REF-PREFIX-NUMBER   PIC 9(4).
009900 77  REF-BILL-NUMBER     PIC 9(6).
010000 77  REF-STUDENT-NUMBER  PIC 9(6).
010100 77  BUILT-PAYMENT-REFERENCE PIC X(40).
010200
010300*---------------------------------
010400* Attendance-key table - every
010500* (student, date, meal-type) already
010600* on file, loaded once at the start
010700* of MESS-ATNREC01 and grown in
010800* place as new attendance is posted,
010900* so a duplicate later in the same
011000* request batch is caught the same
011100* as a duplicate already on file.
011200*---------------------------------
011300 01  ATTEND-KEY-TABLE.
011400     05  ATTEND-KEY-COUNT       PIC 9(5) COMP VALUE ZERO.
011500     05  ATTEND-KEY-ENTRY
011600             OCCURS 1 TO 20000 TIMES
011700             DEPENDING ON ATTEND-KEY-COUNT
011800             INDEXED BY ATTEND-KEY-INDEX.
011900         10  TBL-ATT-STUDENT-ID     PIC 9(6).
012000         10  TBL-ATT-DATE           PIC 9(8).
012100         10  TBL-ATT-MEAL-TYPE      PIC X(6).
012200
012300 77  ATTEND-KEY-FOUND        PIC X.
012400     88  ATTEND-KEY-WAS-FOUND    VALUE "Y".
012500     88  ATTEND-KEY-NOT-FOUND    VALUE "N".
012600
012700*---------------------------------
012800* Bill-key table - every (student,
012900* month, year, mess) already billed,
013000* loaded once at the start of
013100* MESS-BILGEN01 so a rerun of the
013200* same billing month is caught as a
013300* duplicate instead of double-billed.
013400*---------------------------------
013500 01  BILL-KEY-TABLE.
013600     05  BILL-KEY-COUNT         PIC 9(5) COMP VALUE ZERO.
013700     05  BILL-KEY-ENTRY
013800             OCCURS 1 TO 20000 TIMES
013900             DEPENDING ON BILL-KEY-COUNT
014000             INDEXED BY BILL-KEY-INDEX.
014100         10  TBL-BILL-STUDENT-ID    PIC 9(6).
014200         10  TBL-BILL-MONTH         PIC 99.
014300         10  TBL-BILL-YEAR          PIC 9999.
014400         10  TBL-BILL-MESS-ID       PIC 9(4).
014500
014600 77  BILL-KEY-FOUND          PIC X.
014700     88  BILL-KEY-WAS-FOUND      VALUE "Y".
014800     88  BILL-KEY-NOT-FOUND      VALUE "N".
014900
015000*---------------------------------
015100* Full bill table, loaded once at
015200* the start of MESS-PAYPST01 and
015300* MESS-PAYVER01 in file order so a
015400* bill can be found, tested and, if
015500* it changes, written back to
015600* BILL-FILE in a single closing
015700* REWRITE pass keyed on table
015800* position rather than bill-id -
015900* the file is in student/year/month
016000* order, not bill-id order.
016100*---------------------------------
016200 01  BILL-TABLE.
016300     05  BILL-TABLE-COUNT       PIC 9(5) COMP VALUE ZERO.
016400     05  BILL-TABLE-ENTRY
016500             OCCURS 1 TO 20000 TIMES
016600             DEPENDING ON BILL-TABLE-COUNT
016700             INDEXED BY BILL-TABLE-INDEX.
016800         10  TBL-BILL-ID            PIC 9(6).
016900         10  TBL-BILL-2-STUDENT-ID  PIC 9(6).
017000         10  TBL-BILL-AMOUNT        PIC S9(7)V99.
017100         10  TBL-BILL-MEALS         PIC 9(4).
017200         10  TBL-BILL-MEAL-RATE     PIC S9(5)V99.
017300         10  TBL-BILL-PAID-FLAG     PIC X.
017400         10  TBL-BILL-MESS-ID       PIC 9(4).
017500         10  TBL-BILL-CHANGED       PIC X VALUE "N".
017600
017700 77  BILL-TABLE-FOUND        PIC X.
017800     88  BILL-WAS-FOUND          VALUE "Y".
017900     88  BILL-WAS-NOT-FOUND      VALUE "N".
018000
018100*---------------------------------
018200* Full payment table, loaded once
018300* at the start of MESS-PAYPST01 and
018400* MESS-PAYVER01, grown as new
018500* payments are posted, and written
018600* back the same way as the bill
018700* table - by position, not key,
018800* since PAYMENT-FILE is in bill-id
018900* order but a rerun could add
019000* several payments for one bill.
019100*---------------------------------
019200 01  PAYMENT-TABLE.
019300     05  PAYMENT-TABLE-COUNT    PIC 9(5) COMP VALUE ZERO.
019400     05  PAYMENT-TABLE-ENTRY
019500             OCCURS 1 TO 20000 TIMES
019600             DEPENDING ON PAYMENT-TABLE-COUNT
019700             INDEXED BY PAYMENT-TABLE-INDEX.
019800         10  TBL-PAY-ID             PIC 9(6).
019900         10  TBL-PAY-BILL-ID        PIC 9(6).
020000         10  TBL-PAY-STUDENT-ID     PIC 9(6).
020100         10  TBL-PAY-STATUS         PIC X(10).
020200         10  TBL-PAY-CHANGED        PIC X VALUE "N".
020300
020400 77  PAYMENT-TABLE-FOUND     PIC X.
020500     88  PAYMENT-WAS-FOUND       VALUE "Y".
020600     88  PAYMENT-WAS-NOT-FOUND   VALUE "N".
