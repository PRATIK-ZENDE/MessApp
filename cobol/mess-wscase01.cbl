000100*--------------------------------------------
000200* mess-wscase01.cbl
000300* Case-conversion work fields.  Attendance
000400* method, meal type and payment method come
000500* in from upstream feeds in mixed case; every
000600* program that edits one of them converts it
000700* to upper case before testing it against the
000800* 88-levels in the file-section copybooks.
000900*--------------------------------------------
001000 77  UPPER-ALPHA           PIC X(26) VALUE
001100     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001200 77  LOWER-ALPHA           PIC X(26) VALUE
001300     "abcdefghijklmnopqrstuvwxyz".
