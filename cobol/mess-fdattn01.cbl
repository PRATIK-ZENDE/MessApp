000100*--------------------------------------------
000200* mess-fdattn01.cbl
000300* Record layout for the Attendance detail
000400* file.  One record per student per meal per
000500* day.  Written by MESS-ATNREC01, read back
000600* by MESS-ATTRPT01 (the export report) and by
000700* the statistics paragraph in MESS-PLDATE01.
000800*--------------------------------------------
000900 FD  ATTENDANCE-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  ATTENDANCE-RECORD.
001200     05  ATT-ID                 PIC 9(8).
001300     05  ATT-STUDENT-ID         PIC 9(6).
001400     05  ATT-DATE               PIC 9(8).
001500     05  FILLER REDEFINES ATT-DATE.
001600         10  ATT-DATE-YYYY         PIC 9(4).
001700         10  ATT-DATE-MM           PIC 9(2).
001800         10  ATT-DATE-DD           PIC 9(2).
001900     05  ATT-MEAL-TYPE          PIC X(6).
002000         88  ATT-MEAL-IS-LUNCH     VALUE "LUNCH ".
002100         88  ATT-MEAL-IS-DINNER    VALUE "DINNER".
002200     05  ATT-TIMESTAMP          PIC 9(14).
002300     05  FILLER REDEFINES ATT-TIMESTAMP.
002400         10  ATT-STAMP-DATE        PIC 9(8).
002500         10  ATT-STAMP-TIME        PIC 9(6).
002600     05  ATT-METHOD             PIC X(6).
002700         88  ATT-METHOD-IS-MANUAL  VALUE "MANUAL".
002800         88  ATT-METHOD-IS-QRSCAN  VALUE "QRSCAN".
002900     05  ATT-MARKED-BY          PIC X(20).
003000     05  FILLER                 PIC X(2).
