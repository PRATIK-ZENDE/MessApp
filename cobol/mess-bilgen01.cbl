000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BILGEN01.
000300 AUTHOR. R HOLLOWAY.
000400 INSTALLATION. DINING SERVICES DATA CENTER.
000500 DATE-WRITTEN. 08/22/1988.
000600 DATE-COMPILED.
000700 SECURITY. DINING SERVICES - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* Monthly bill generation (rating).  Run once
001000* per billing month for all students on file,
001100* or for one student when a single pair is
001200* wanted for a re-run.  Counts each student's
001300* attendance in the month window, prices it
001400* at half the mess's daily rate, and writes
001500* one BILL record.  Students with no attendance
001600* in the month are skipped, not billed at zero.
001700*
001800* CHANGE LOG
001900*--------------------------------------------
002000* 08/22/88 RH  ORIGINAL PROGRAM.                                   TKT0112
002100* 02/09/89 RH  SINGLE-STUDENT RE-RUN OPTION ADDED FOR              TKT0149
002200*              OPERATOR CORRECTIONS WITHOUT A FULL RUN.
002300* 06/30/90 JT  RATE NOW COMES FROM PLRATE01 INSTEAD OF             TKT0220
002400*              BEING KEYED AT THE CONSOLE EACH RUN.
002500* 01/15/92 JT  DECEMBER ROLLOVER TO JANUARY OF NEXT                TKT0261
002600*              YEAR FIXED - WAS COMPUTING MONTH 13.
002700* 08/03/93 RH  ZERO-ATTENDANCE MONTHS NO LONGER BILLED.            TKT0297
002800* 02/20/95 DS  BILL KEY TABLE ADDED SO A SECOND RUN OF             TKT0331
002900*              THE SAME MONTH REJECTS INSTEAD OF
003000*              DUPLICATING THE BILL.
003100* 11/11/96 DS  AMOUNT NOW ROUNDED HALF-UP TO THE CENT              TKT0372
003200*              INSTEAD OF TRUNCATED.
003300* 07/08/98 MP  BILL ID ASSIGNMENT MOVED TO THE LOAD                TKT0406
003400*              PASS, SAME FIX AS ATNREC01 GOT LAST YEAR.
003500* 01/11/99 MP  YEAR 2000 REVIEW - BILL-YEAR IS 4-DIGIT,            TKT0421
003600*              BILL-GENERATED-ON IS 14-DIGIT.  MONTH
003700*              WINDOW ARITHMETIC DOES NOT TRUNCATE THE
003800*              CENTURY.  NO CHANGES REQUIRED.
003900* 05/14/02 CW  MESS ID CARRIED ONTO THE BILL FROM THE              TKT0469
004000*              STUDENT RECORD RATHER THAN ASSUMED ZERO.
004100* 10/29/04 CW  REJECT MESSAGE NOW NAMES THE STUDENT ID             TKT0511
004200*              FOR THE OPERATOR LISTING.
004300*--------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     COPY "mess-slstud01.cbl".
005300
005400     COPY "mess-slmess01.cbl".
005500
005600     COPY "mess-slattn01.cbl".
005700
005800     COPY "mess-slbill01.cbl".
005900
006000     COPY "mess-slset01.cbl".
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500     COPY "mess-fdstud01.cbl".
006600
006700     COPY "mess-fdmess01.cbl".
006800
006900     COPY "mess-fdattn01.cbl".
007000
007100     COPY "mess-fdbill01.cbl".
007200
007300     COPY "mess-fdset01.cbl".
007400
007500 WORKING-STORAGE SECTION.
007600
007700 77  STUDENT-FILE-AT-END     PIC X.
007800 77  MESS-FILE-AT-END        PIC X.
007900 77  ATTEND-FILE-AT-END      PIC X.
008000 77  BILL-FILE-AT-END        PIC X.
008100 77  SETTINGS-FILE-AT-END    PIC X.
008200
008300 77  MAX-BILL-ID             PIC 9(6) COMP VALUE ZERO.
008400 77  NEXT-BILL-ID            PIC 9(6) COMP VALUE ZERO.
008500
008600 77  RUN-BILLING-MONTH       PIC 99.
008700 77  RUN-BILLING-YEAR        PIC 9999.
008800 77  RUN-SINGLE-STUDENT      PIC 9(6) VALUE ZERO.
008900
009000 77  BILLS-GENERATED-COUNT   PIC 9(6) COMP VALUE ZERO.
009100 77  BILLS-REJECTED-COUNT    PIC 9(6) COMP VALUE ZERO.
009200 77  TOTAL-AMOUNT-BILLED     PIC S9(9)V99 VALUE ZERO.
009300
009400 77  REJECT-REASON           PIC X(40) VALUE SPACE.
009500
009600     COPY "mess-wscase01.cbl".
009700
009800     COPY "mess-wstabl01.cbl".
009900
010000     COPY "mess-wsdate01.cbl".
010100
010200 PROCEDURE DIVISION.
010300 PROGRAM-BEGIN.
010400     PERFORM OPENING-PROCEDURE.
010500     PERFORM MAIN-PROCESS.
010600     PERFORM CLOSING-PROCEDURE.
010700
010800 PROGRAM-EXIT.
010900     EXIT PROGRAM.
011000
011100 PROGRAM-DONE.
011200     STOP RUN.
011300
011400 OPENING-PROCEDURE.
011500     PERFORM STAMP-THE-TIMESTAMP.
011600     PERFORM GET-RUN-PARAMETERS.
011700     PERFORM LOAD-MESS-TABLE.
011800     PERFORM LOAD-SETTINGS-TABLE.
011900     PERFORM LOAD-STUDENT-TABLE.
012000     PERFORM LOAD-BILL-KEY-TABLE.
012100     OPEN EXTEND BILL-FILE.
012200
012300 CLOSING-PROCEDURE.
012400     CLOSE BILL-FILE.
012500     DISPLAY "BILGEN01 - GENERATED: " BILLS-GENERATED-COUNT
012600             "  REJECTED: " BILLS-REJECTED-COUNT
012700             "  TOTAL BILLED: " TOTAL-AMOUNT-BILLED.
012800
012900*--------------------------------
013000* Operator supplies the billing
013100* month and year, and optionally
013200* one student id for a single-pair
013300* re-run; zero means run for the
013400* whole student table.
013500*--------------------------------
013600 GET-RUN-PARAMETERS.
013700     PERFORM ACCEPT-RUN-PARAMETERS.
013800     PERFORM RE-ACCEPT-RUN-PARAMETERS
013900         UNTIL RUN-BILLING-MONTH >= 1 AND
014000               RUN-BILLING-MONTH <= 12.
014100
014200 ACCEPT-RUN-PARAMETERS.
014300     DISPLAY "ENTER BILLING MONTH (01-12)".
014400     ACCEPT RUN-BILLING-MONTH.
014500     DISPLAY "ENTER BILLING YEAR (YYYY)".
014600     ACCEPT RUN-BILLING-YEAR.
014700     DISPLAY "ENTER STUDENT ID FOR A SINGLE RE-RUN,".
014800     DISPLAY "OR ZERO TO RUN THE WHOLE STUDENT FILE".
014900     ACCEPT RUN-SINGLE-STUDENT.
015000
015100 RE-ACCEPT-RUN-PARAMETERS.
015200     DISPLAY "MONTH MUST BE 01 THROUGH 12".
015300     PERFORM ACCEPT-RUN-PARAMETERS.
015400
015500 MAIN-PROCESS.
015600     MOVE RUN-BILLING-MONTH TO WINDOW-MONTH.
015700     MOVE RUN-BILLING-YEAR  TO WINDOW-YEAR.
015800     PERFORM COMPUTE-MONTH-WINDOW.
015900     PERFORM GENERATE-ALL-BILLS.
016000
016100 GENERATE-ALL-BILLS.
016200     SET STUDENT-TABLE-INDEX TO 1.
016300     PERFORM GENERATE-BILLS-LOOP
016400         UNTIL STUDENT-TABLE-INDEX > STUDENT-TABLE-COUNT.
016500
016600 GENERATE-BILLS-LOOP.
016700     IF RUN-SINGLE-STUDENT = ZERO OR
016800        RUN-SINGLE-STUDENT =
016900            TBL-STUDENT-ID (STUDENT-TABLE-INDEX)
017000         PERFORM GENERATE-ONE-BILL.
017100     SET STUDENT-TABLE-INDEX UP BY 1.
017200
017300 GENERATE-ONE-BILL.
017400     MOVE SPACE TO REJECT-REASON.
017500     MOVE TBL-STUDENT-ID (STUDENT-TABLE-INDEX)
017600         TO STAT-STUDENT-ID.
017700     PERFORM CHECK-BILL-NOT-DUPLICATE.
017800     IF REJECT-REASON = SPACE
017900         PERFORM COUNT-MONTH-ATTENDANCE
018000         IF STAT-TOTAL-MEALS = ZERO
018100             MOVE "NO ATTENDANCE RECORDS" TO REJECT-REASON.
018200     IF REJECT-REASON = SPACE
018300         PERFORM PRICE-AND-WRITE-THE-BILL
018400         ADD 1 TO BILLS-GENERATED-COUNT
018500     ELSE
018600         DISPLAY "NO BILL STU " STAT-STUDENT-ID
018700                 " " REJECT-REASON
018800         ADD 1 TO BILLS-REJECTED-COUNT.
018900
019000 CHECK-BILL-NOT-DUPLICATE.
019100     MOVE "N" TO BILL-KEY-FOUND.
019200     SET BILL-KEY-INDEX TO 1.
019300     SEARCH BILL-KEY-ENTRY
019400         AT END MOVE "N" TO BILL-KEY-FOUND
019500         WHEN TBL-BILL-STUDENT-ID (BILL-KEY-INDEX) =
019600                  STAT-STUDENT-ID
019700          AND TBL-BILL-MONTH (BILL-KEY-INDEX) = RUN-BILLING-MONTH
019800          AND TBL-BILL-YEAR (BILL-KEY-INDEX)  = RUN-BILLING-YEAR
019900             MOVE "Y" TO BILL-KEY-FOUND.
020000     IF BILL-KEY-WAS-FOUND
020100         MOVE "BILL ALREADY EXISTS" TO REJECT-REASON.
020200
020300 COUNT-MONTH-ATTENDANCE.
020400     MOVE WINDOW-FIRST-DATE TO STAT-RANGE-START.
020500     COMPUTE STAT-RANGE-END = WINDOW-LAST-DATE - 1.
020600     PERFORM COMPUTE-STUDENT-STATISTICS.
020700
020800 PRICE-AND-WRITE-THE-BILL.
020900     MOVE TBL-STUDENT-MESS-ID (STUDENT-TABLE-INDEX)
021000         TO RATE-MESS-ID.
021100     PERFORM RESOLVE-DAILY-RATE.
021200     MOVE NEXT-BILL-ID TO BILL-ID.
021300     ADD 1 TO NEXT-BILL-ID.
021400     MOVE STAT-STUDENT-ID    TO BILL-STUDENT-ID.
021500     MOVE RUN-BILLING-MONTH  TO BILL-MONTH.
021600     MOVE RUN-BILLING-YEAR   TO BILL-YEAR.
021700     MOVE STAT-TOTAL-MEALS   TO BILL-MEALS.
021800     MOVE RESOLVED-MEAL-RATE TO BILL-MEAL-RATE.
021900     COMPUTE BILL-AMOUNT ROUNDED =
022000             STAT-TOTAL-MEALS * RESOLVED-MEAL-RATE.
022100     MOVE "N" TO BILL-PAID-FLAG.
022200     MOVE TODAY-STAMP-14     TO BILL-GENERATED-ON.
022300     MOVE RATE-MESS-ID       TO BILL-MESS-ID.
022400     WRITE BILL-RECORD.
022500     PERFORM ADD-BILL-KEY-ENTRY.
022600     ADD BILL-AMOUNT TO TOTAL-AMOUNT-BILLED.
022700
022800 ADD-BILL-KEY-ENTRY.
022900     ADD 1 TO BILL-KEY-COUNT.
023000     SET BILL-KEY-INDEX TO BILL-KEY-COUNT.
023100     MOVE BILL-STUDENT-ID TO TBL-BILL-STUDENT-ID (BILL-KEY-INDEX).
023200     MOVE BILL-MONTH      TO TBL-BILL-MONTH (BILL-KEY-INDEX).
023300     MOVE BILL-YEAR       TO TBL-BILL-YEAR (BILL-KEY-INDEX).
023400     MOVE BILL-MESS-ID    TO TBL-BILL-MESS-ID (BILL-KEY-INDEX).
023500
023600*--------------------------------
023700* Table-loading routines
023800*--------------------------------
023900 LOAD-STUDENT-TABLE.
024000     MOVE ZERO TO STUDENT-TABLE-COUNT.
024100     OPEN INPUT STUDENT-FILE.
024200     PERFORM READ-FIRST-VALID-STUDENT.
024300     PERFORM LOAD-ALL-STUDENTS
024400         UNTIL STUDENT-FILE-AT-END = "Y".
024500     CLOSE STUDENT-FILE.
024600
024700 LOAD-ALL-STUDENTS.
024800     ADD 1 TO STUDENT-TABLE-COUNT.
024900     SET STUDENT-TABLE-INDEX TO STUDENT-TABLE-COUNT.
025000     MOVE STUDENT-ID
025100         TO TBL-STUDENT-ID (STUDENT-TABLE-INDEX).
025200     MOVE STUDENT-NAME
025300         TO TBL-STUDENT-NAME (STUDENT-TABLE-INDEX).
025400     MOVE STUDENT-ROLL-NO
025500         TO TBL-STUDENT-ROLL-NO (STUDENT-TABLE-INDEX).
025600     MOVE STUDENT-DEPARTMENT
025700         TO TBL-STUDENT-DEPARTMENT (STUDENT-TABLE-INDEX).
025800     MOVE STUDENT-CONTACT
025900         TO TBL-STUDENT-CONTACT (STUDENT-TABLE-INDEX).
026000     MOVE STUDENT-MESS-ID
026100         TO TBL-STUDENT-MESS-ID (STUDENT-TABLE-INDEX).
026200     PERFORM READ-NEXT-VALID-STUDENT.
026300
026400 READ-FIRST-VALID-STUDENT.
026500     PERFORM READ-NEXT-VALID-STUDENT.
026600
026700 READ-NEXT-VALID-STUDENT.
026800     MOVE "N" TO STUDENT-FILE-AT-END.
026900     READ STUDENT-FILE NEXT RECORD
027000         AT END MOVE "Y" TO STUDENT-FILE-AT-END.
027100
027200 LOAD-MESS-TABLE.
027300     MOVE ZERO TO MESS-TABLE-COUNT.
027400     OPEN INPUT MESS-FILE.
027500     PERFORM READ-FIRST-VALID-MESS.
027600     PERFORM LOAD-ALL-MESSES
027700         UNTIL MESS-FILE-AT-END = "Y".
027800     CLOSE MESS-FILE.
027900
028000 LOAD-ALL-MESSES.
028100     ADD 1 TO MESS-TABLE-COUNT.
028200     SET MESS-TABLE-INDEX TO MESS-TABLE-COUNT.
028300     MOVE MESS-ID          TO TBL-MESS-ID (MESS-TABLE-INDEX).
028400     MOVE MESS-NAME        TO TBL-MESS-NAME (MESS-TABLE-INDEX).
028500     MOVE MESS-DAILY-RATE
028600         TO TBL-MESS-DAILY-RATE (MESS-TABLE-INDEX).
028700     MOVE MESS-UPI-ID      TO TBL-MESS-UPI-ID (MESS-TABLE-INDEX).
028800     MOVE MESS-UPI-NAME
028900         TO TBL-MESS-UPI-NAME (MESS-TABLE-INDEX).
029000     MOVE MESS-ACTIVE-FLAG
029100         TO TBL-MESS-ACTIVE-FLAG (MESS-TABLE-INDEX).
029200     PERFORM READ-NEXT-VALID-MESS.
029300
029400 READ-FIRST-VALID-MESS.
029500     PERFORM READ-NEXT-VALID-MESS.
029600
029700 READ-NEXT-VALID-MESS.
029800     MOVE "N" TO MESS-FILE-AT-END.
029900     READ MESS-FILE NEXT RECORD
030000         AT END MOVE "Y" TO MESS-FILE-AT-END.
030100
030200 LOAD-SETTINGS-TABLE.
030300     MOVE ZERO TO SETTINGS-TABLE-COUNT.
030400     OPEN INPUT SETTINGS-FILE.
030500     PERFORM READ-FIRST-VALID-SETTING.
030600     PERFORM LOAD-ALL-SETTINGS
030700         UNTIL SETTINGS-FILE-AT-END = "Y".
030800     CLOSE SETTINGS-FILE.
030900
031000 LOAD-ALL-SETTINGS.
031100     ADD 1 TO SETTINGS-TABLE-COUNT.
031200     SET SETTINGS-TABLE-INDEX TO SETTINGS-TABLE-COUNT.
031300     MOVE SET-KEY   TO TBL-SET-KEY (SETTINGS-TABLE-INDEX).
031400     MOVE SET-VALUE TO TBL-SET-VALUE (SETTINGS-TABLE-INDEX).
031500     PERFORM READ-NEXT-VALID-SETTING.
031600
031700 READ-FIRST-VALID-SETTING.
031800     PERFORM READ-NEXT-VALID-SETTING.
031900
032000 READ-NEXT-VALID-SETTING.
032100     MOVE "N" TO SETTINGS-FILE-AT-END.
032200     READ SETTINGS-FILE NEXT RECORD
032300         AT END MOVE "Y" TO SETTINGS-FILE-AT-END.
032400
032500 LOAD-BILL-KEY-TABLE.
032600     MOVE ZERO TO BILL-KEY-COUNT MAX-BILL-ID.
032700     OPEN INPUT BILL-FILE.
032800     PERFORM READ-FIRST-VALID-BILL.
032900     PERFORM LOAD-ALL-BILL-KEYS
033000         UNTIL BILL-FILE-AT-END = "Y".
033100     CLOSE BILL-FILE.
033200     COMPUTE NEXT-BILL-ID = MAX-BILL-ID + 1.
033300
033400 LOAD-ALL-BILL-KEYS.
033500     IF BILL-ID > MAX-BILL-ID
033600         MOVE BILL-ID TO MAX-BILL-ID.
033700     ADD 1 TO BILL-KEY-COUNT.
033800     SET BILL-KEY-INDEX TO BILL-KEY-COUNT.
033900     MOVE BILL-STUDENT-ID TO TBL-BILL-STUDENT-ID (BILL-KEY-INDEX).
034000     MOVE BILL-MONTH      TO TBL-BILL-MONTH (BILL-KEY-INDEX).
034100     MOVE BILL-YEAR       TO TBL-BILL-YEAR (BILL-KEY-INDEX).
034200     MOVE BILL-MESS-ID    TO TBL-BILL-MESS-ID (BILL-KEY-INDEX).
034300     PERFORM READ-NEXT-VALID-BILL.
034400
034500 READ-FIRST-VALID-BILL.
034600     PERFORM READ-NEXT-VALID-BILL.
034700
034800 READ-NEXT-VALID-BILL.
034900     MOVE "N" TO BILL-FILE-AT-END.
035000     READ BILL-FILE NEXT RECORD
035100         AT END MOVE "Y" TO BILL-FILE-AT-END.
035200
035300     COPY "mess-pldate01.cbl".
035400     COPY "mess-plrate01.cbl".
