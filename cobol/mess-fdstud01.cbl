000100*--------------------------------------------
000200* mess-fdstud01.cbl
000300* Record layout for the Student master file.
000400* One record per registered student.  File is
000500* kept in student-id sequence and is read once
000600* at the start of a run to build the in-memory
000700* student table (mess-wstabl01.cbl) used for
000800* the binary-search lookups in the posting and
000900* billing programs.
001000*--------------------------------------------
001100 FD  STUDENT-FILE
001200     LABEL RECORDS ARE STANDARD.
001300 01  STUDENT-RECORD.
001400     05  STUDENT-ID             PIC 9(6).
001500     05  STUDENT-NAME           PIC X(30).
001600     05  STUDENT-ROLL-NO        PIC X(8).
001700     05  FILLER REDEFINES STUDENT-ROLL-NO.
001800         10  STUDENT-ROLL-PREFIX   PIC XXX.
001900         10  STUDENT-ROLL-SEQUENCE PIC 9(4).
002000     05  STUDENT-DEPARTMENT     PIC X(20).
002100     05  STUDENT-CONTACT        PIC X(15).
002200     05  STUDENT-MESS-ID        PIC 9(4).
002300     05  FILLER                 PIC X(2).
