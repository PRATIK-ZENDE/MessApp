000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BILSUM01.
000300 AUTHOR. R HOLLOWAY.
000400 INSTALLATION. DINING SERVICES DATA CENTER.
000500 DATE-WRITTEN. 11/02/1988.
000600 DATE-COMPILED.
000700 SECURITY. DINING SERVICES - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* Reads every bill belonging to one mess,
001000* matches each against its payments to derive
001100* a status, rolls the amounts up into a
001200* per-student line and a single mess total
001300* line, and prints the billing summary.
001400* BILL-FILE is already in student-id order
001500* (major key of the student/year/month sort),
001600* so the control break below needs no SORT
001700* step of its own - this mess simply skips
001800* over bills belonging to other messes as it
001900* reads straight through.
002000*
002100* Status precedence on an unpaid bill is
002200* SUBMITTED-payment beats REJECTED-payment
002300* beats plain PENDING; a bill already marked
002400* paid is always PAID regardless of what its
002500* payments say.
002600*
002700* CHANGE LOG
002800*--------------------------------------------
002900* 11/02/88 RH  ORIGINAL PROGRAM.                                   TKT0119
003000* 06/20/89 RH  PENDING-VERIFICATION COUNT ADDED TO THE             TKT0133
003100*              STUDENT LINE.
003200* 02/14/91 JT  OUTSTANDING AMOUNT NOW FLOORED AT ZERO -            TKT0246
003300*              A REJECTED-THEN-RESUBMITTED BILL HAD BEEN
003400*              SHOWING A NEGATIVE BALANCE.
003500* 08/03/92 JT  MESS TOTAL LINE ADDED AT END OF REPORT.             TKT0268
003600* 07/11/96 DS  REJECTED-AMOUNT BROKEN OUT FROM PENDING-            TKT0355
003700*              AMOUNT ON THE STUDENT LINE.
003800* 01/25/99 DS  YEAR 2000 REVIEW - ALL AMOUNT FIELDS ARE            TKT0425
003900*              ZONED DECIMAL, NO PACKED DATES INVOLVED.
004000*              NO CHANGES REQUIRED.
004100* 11/06/01 MP  SUMMARY NOW SKIPS STUDENTS WITH NO BILLS            TKT0458
004200*              IN THE REQUESTED MESS INSTEAD OF PRINTING
004300*              A BLANK LINE.
004400* 09/02/03 CW  REPORT HEADING AND COLUMN SPACING ALIGNED           TKT0491
004500*              TO MATCH THE ATTENDANCE EXPORT REPORT.
004600*              DROPPED THE SORT STEP - BILL-FILE IS
004700*              ALREADY IN STUDENT-ID ORDER, SORTING IT
004800*              AGAIN WAS WASTED MOTION.
004900*--------------------------------------------
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     COPY "mess-slbill01.cbl".
005900
006000     COPY "mess-slpay01.cbl".
006100
006200     COPY "mess-slstud01.cbl".
006300
006400     SELECT REPORT-FILE
006500         ASSIGN TO "SUMMRPT"
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100     COPY "mess-fdbill01.cbl".
007200
007300     COPY "mess-fdpay01.cbl".
007400
007500     COPY "mess-fdstud01.cbl".
007600
007700 FD  REPORT-FILE.
007800 01  PRINT-LINE                  PIC X(132).
007900
008000 WORKING-STORAGE SECTION.
008100
008200 77  BILL-FILE-AT-END        PIC X.
008300 77  PAYMENT-FILE-AT-END     PIC X.
008400 77  STUDENT-FILE-AT-END     PIC X.
008500
008600 77  RUN-MESS-ID              PIC 9(4).
008700
008800*---------------------------------
008900* Report-line work areas, one per
009000* heading and detail style printed.
009100*---------------------------------
009200 01  HEAD-LINE-1.
009300     05  FILLER             PIC X(10) VALUE SPACE.
009400     05  HL1-TITLE          PIC X(40)
009500         VALUE "MESS MANAGEMENT - BILLING SUMMARY".
009600     05  HL1-MESS-LIT       PIC X(6) VALUE " MESS ".
009700     05  HL1-MESS-ID        PIC Z(3)9.
009800     05  FILLER             PIC X(73) VALUE SPACE.
009900
010000 01  HEAD-LINE-2.
010100     05  HL2-STUDENT        PIC X(9) VALUE "STUDENT".
010200     05  HL2-NAME           PIC X(21) VALUE "STUDENT NAME".
010300     05  HL2-TOTAL          PIC X(11) VALUE "TOTAL".
010400     05  HL2-PAID           PIC X(11) VALUE "PAID".
010500     05  HL2-PENDING        PIC X(11) VALUE "PENDING".
010600     05  HL2-PENDVER        PIC X(11) VALUE "PEND-VERIFY".
010700     05  HL2-REJECTED       PIC X(11) VALUE "REJECTED".
010800     05  HL2-OUTSTAND       PIC X(11) VALUE "OUTSTANDING".
010900     05  HL2-COUNTS         PIC X(17) VALUE "PV-CT RJ-CT PD-CT".
011000     05  FILLER             PIC X(19) VALUE SPACE.
011100
011200 01  STUDENT-LINE.
011300     05  SL-STUDENT-ID      PIC ZZZZZ9.
011400     05  FILLER             PIC X(3) VALUE SPACE.
011500     05  SL-STUDENT-NAME    PIC X(20).
011600     05  FILLER             PIC X(1) VALUE SPACE.
011700     05  SL-TOTAL           PIC Z(6)9.99.
011800     05  FILLER             PIC X(2) VALUE SPACE.
011900     05  SL-PAID            PIC Z(6)9.99.
012000     05  FILLER             PIC X(2) VALUE SPACE.
012100     05  SL-PENDING         PIC Z(6)9.99.
012200     05  FILLER             PIC X(2) VALUE SPACE.
012300     05  SL-PENDVER         PIC Z(6)9.99.
012400     05  FILLER             PIC X(2) VALUE SPACE.
012500     05  SL-REJECTED        PIC Z(6)9.99.
012600     05  FILLER             PIC X(2) VALUE SPACE.
012700     05  SL-OUTSTAND        PIC Z(6)9.99.
012800     05  FILLER             PIC X(2) VALUE SPACE.
012900     05  SL-PENDVER-CT      PIC ZZ9.
013000     05  FILLER             PIC X(1) VALUE SPACE.
013100     05  SL-REJECTED-CT     PIC ZZ9.
013200     05  FILLER             PIC X(1) VALUE SPACE.
013300     05  SL-PENDING-CT      PIC ZZ9.
013400     05  FILLER             PIC X(12) VALUE SPACE.
013500
013600 01  MESS-TOTAL-LINE.
013700     05  ML-LABEL           PIC X(9) VALUE "MESS TOTL".
013800     05  FILLER             PIC X(3) VALUE SPACE.
013900     05  ML-TOTAL           PIC Z(6)9.99.
014000     05  FILLER             PIC X(2) VALUE SPACE.
014100     05  ML-PAID            PIC Z(6)9.99.
014200     05  FILLER             PIC X(2) VALUE SPACE.
014300     05  ML-PENDING         PIC Z(6)9.99.
014400     05  FILLER             PIC X(97) VALUE SPACE.
014500
014600*---------------------------------
014700* Per-bill status, derived fresh
014800* for each bill from its payments.
014900*---------------------------------
015000 77  BILL-STATUS              PIC X(20).
015100     88  BILL-STATUS-IS-PAID                VALUE "PAID".
015200     88  BILL-STATUS-IS-PENDING-VER          VALUE
015300             "PENDING-VERIFICATION".
015400     88  BILL-STATUS-IS-REJECTED             VALUE "REJECTED".
015500     88  BILL-STATUS-IS-PENDING              VALUE "PENDING".
015600
015700 77  ANY-SUBMITTED-FLAG        PIC X.
015800 77  ANY-REJECTED-FLAG         PIC X.
015900
016000*---------------------------------
016100* Running per-student accumulators.
016200* One student's bills are summed
016300* here as they come off BILL-FILE,
016400* then flushed to the report when
016500* the next different student-id
016600* is seen.
016700*---------------------------------
016800 77  CUR-STUDENT-ID            PIC 9(6).
016900 77  CUR-TOTAL-AMOUNT          PIC S9(9)V99 VALUE ZERO.
017000 77  CUR-PAID-AMOUNT           PIC S9(9)V99 VALUE ZERO.
017100 77  CUR-PENDING-AMOUNT        PIC S9(9)V99 VALUE ZERO.
017200 77  CUR-PENDVER-AMOUNT        PIC S9(9)V99 VALUE ZERO.
017300 77  CUR-REJECTED-AMOUNT       PIC S9(9)V99 VALUE ZERO.
017400 77  CUR-OUTSTAND-AMOUNT       PIC S9(9)V99 VALUE ZERO.
017500 77  CUR-PENDVER-COUNT         PIC 9(5) COMP VALUE ZERO.
017600 77  CUR-REJECTED-COUNT        PIC 9(5) COMP VALUE ZERO.
017700 77  CUR-PENDING-COUNT         PIC 9(5) COMP VALUE ZERO.
017800
017900*---------------------------------
018000* Mess-wide accumulators.
018100*---------------------------------
018200 77  MESS-TOTAL-AMOUNT         PIC S9(9)V99 VALUE ZERO.
018300 77  MESS-PAID-AMOUNT          PIC S9(9)V99 VALUE ZERO.
018400 77  MESS-PENDING-AMOUNT       PIC S9(9)V99 VALUE ZERO.
018500
018600 77  FIRST-STUDENT-SEEN-FLAG   PIC X VALUE "N".
018700
018800     COPY "mess-wscase01.cbl".
018900
019000     COPY "mess-wstabl01.cbl".
019100
019200     COPY "mess-wsdate01.cbl".
019300
019400 PROCEDURE DIVISION.
019500 PROGRAM-BEGIN.
019600     PERFORM OPENING-PROCEDURE.
019700     PERFORM MAIN-PROCESS.
019800     PERFORM CLOSING-PROCEDURE.
019900
020000 PROGRAM-EXIT.
020100     EXIT PROGRAM.
020200
020300 PROGRAM-DONE.
020400     STOP RUN.
020500
020600 OPENING-PROCEDURE.
020700     PERFORM STAMP-THE-TIMESTAMP.
020800     DISPLAY "ENTER MESS ID FOR THIS SUMMARY".
020900     ACCEPT RUN-MESS-ID.
021000     PERFORM LOAD-STUDENT-TABLE.
021100     PERFORM LOAD-PAYMENT-TABLE.
021200     OPEN OUTPUT REPORT-FILE.
021300     OPEN INPUT BILL-FILE.
021400     PERFORM PRINT-REPORT-HEADING.
021500
021600 CLOSING-PROCEDURE.
021700     IF FIRST-STUDENT-SEEN-FLAG = "Y"
021800         PERFORM FLUSH-CURRENT-STUDENT.
021900     PERFORM PRINT-MESS-TOTAL-LINE.
022000     CLOSE BILL-FILE.
022100     CLOSE REPORT-FILE.
022200
022300 MAIN-PROCESS.
022400     PERFORM READ-FIRST-VALID-BILL.
022500     PERFORM SUMMARIZE-EACH-BILL
022600         UNTIL BILL-FILE-AT-END = "Y".
022700
022800 READ-FIRST-VALID-BILL.
022900     PERFORM READ-NEXT-BILL-RECORD.
023000     PERFORM SKIP-OTHER-MESS-BILLS.
023100
023200 READ-NEXT-VALID-BILL.
023300     PERFORM READ-NEXT-BILL-RECORD.
023400     PERFORM SKIP-OTHER-MESS-BILLS.
023500
023600 READ-NEXT-BILL-RECORD.
023700     MOVE "N" TO BILL-FILE-AT-END.
023800     READ BILL-FILE NEXT RECORD
023900         AT END MOVE "Y" TO BILL-FILE-AT-END.
024000
024100 SKIP-OTHER-MESS-BILLS.
024200     PERFORM READ-NEXT-BILL-RECORD
024300         UNTIL BILL-FILE-AT-END = "Y"
024400            OR BILL-MESS-ID = RUN-MESS-ID.
024500
024600*--------------------------------
024700* Main summarize loop - one bill
024800* at a time, bills arrive in
024900* student-id order.
025000*--------------------------------
025100 SUMMARIZE-EACH-BILL.
025200     IF FIRST-STUDENT-SEEN-FLAG = "N"
025300         PERFORM START-NEW-CURRENT-STUDENT
025400     ELSE
025500     IF BILL-STUDENT-ID NOT = CUR-STUDENT-ID
025600         PERFORM FLUSH-CURRENT-STUDENT
025700         PERFORM START-NEW-CURRENT-STUDENT.
025800     PERFORM DERIVE-BILL-STATUS.
025900     PERFORM ROLL-UP-THIS-BILL.
026000     PERFORM READ-NEXT-VALID-BILL.
026100
026200 START-NEW-CURRENT-STUDENT.
026300     MOVE BILL-STUDENT-ID TO CUR-STUDENT-ID.
026400     MOVE "Y" TO FIRST-STUDENT-SEEN-FLAG.
026500     MOVE ZERO TO CUR-TOTAL-AMOUNT CUR-PAID-AMOUNT
026600                  CUR-PENDING-AMOUNT CUR-PENDVER-AMOUNT
026700                  CUR-REJECTED-AMOUNT CUR-OUTSTAND-AMOUNT
026800                  CUR-PENDVER-COUNT CUR-REJECTED-COUNT
026900                  CUR-PENDING-COUNT.
027000
027100*--------------------------------
027200* Status precedence:
027300* PAID overrides everything; else
027400* any SUBMITTED payment on the
027500* bill means PENDING-VERIFICATION;
027600* else any REJECTED payment means
027700* REJECTED; else PENDING.
027800*--------------------------------
027900 DERIVE-BILL-STATUS.
028000     IF BILL-PAID-FLAG = "Y"
028100         SET BILL-STATUS-IS-PAID TO TRUE
028200     ELSE
028300         PERFORM CHECK-THIS-BILLS-PAYMENTS
028400         IF ANY-SUBMITTED-FLAG = "Y"
028500             SET BILL-STATUS-IS-PENDING-VER TO TRUE
028600         ELSE
028700         IF ANY-REJECTED-FLAG = "Y"
028800             SET BILL-STATUS-IS-REJECTED TO TRUE
028900         ELSE
029000             SET BILL-STATUS-IS-PENDING TO TRUE.
029100
029200 CHECK-THIS-BILLS-PAYMENTS.
029300     MOVE "N" TO ANY-SUBMITTED-FLAG.
029400     MOVE "N" TO ANY-REJECTED-FLAG.
029500     SET PAYMENT-TABLE-INDEX TO 1.
029600     PERFORM CHECK-ONE-PAYMENT-ENTRY
029700         UNTIL PAYMENT-TABLE-INDEX > PAYMENT-TABLE-COUNT.
029800
029900 CHECK-ONE-PAYMENT-ENTRY.
030000     IF TBL-PAY-BILL-ID (PAYMENT-TABLE-INDEX) = BILL-ID
030100         IF TBL-PAY-STATUS (PAYMENT-TABLE-INDEX) = "SUBMITTED "
030200             MOVE "Y" TO ANY-SUBMITTED-FLAG
030300         ELSE
030400         IF TBL-PAY-STATUS (PAYMENT-TABLE-INDEX) = "REJECTED  "
030500             MOVE "Y" TO ANY-REJECTED-FLAG.
030600     SET PAYMENT-TABLE-INDEX UP BY 1.
030700
030800 ROLL-UP-THIS-BILL.
030900     ADD BILL-AMOUNT TO CUR-TOTAL-AMOUNT.
031000     IF BILL-STATUS-IS-PAID
031100         ADD BILL-AMOUNT TO CUR-PAID-AMOUNT
031200     ELSE
031300     IF BILL-STATUS-IS-PENDING-VER
031400         ADD BILL-AMOUNT TO CUR-PENDVER-AMOUNT
031500         ADD 1 TO CUR-PENDVER-COUNT
031600     ELSE
031700     IF BILL-STATUS-IS-REJECTED
031800         ADD BILL-AMOUNT TO CUR-REJECTED-AMOUNT
031900         ADD 1 TO CUR-REJECTED-COUNT
032000     ELSE
032100         ADD 1 TO CUR-PENDING-COUNT.
032200
032300*--------------------------------
032400* Flush the current student's
032500* accumulators to the report.
032600*--------------------------------
032700 FLUSH-CURRENT-STUDENT.
032800     SUBTRACT CUR-PAID-AMOUNT FROM CUR-TOTAL-AMOUNT
032900         GIVING CUR-PENDING-AMOUNT.
033000     COMPUTE CUR-OUTSTAND-AMOUNT =
033100         CUR-PENDING-AMOUNT - CUR-PENDVER-AMOUNT.
033200     IF CUR-OUTSTAND-AMOUNT < ZERO
033300         MOVE ZERO TO CUR-OUTSTAND-AMOUNT.
033400     PERFORM PRINT-STUDENT-LINE.
033500     ADD CUR-TOTAL-AMOUNT   TO MESS-TOTAL-AMOUNT.
033600     ADD CUR-PAID-AMOUNT    TO MESS-PAID-AMOUNT.
033700     ADD CUR-PENDING-AMOUNT TO MESS-PENDING-AMOUNT.
033800
033900*--------------------------------
034000* Report printing
034100*--------------------------------
034200 PRINT-REPORT-HEADING.
034300     MOVE RUN-MESS-ID TO HL1-MESS-ID.
034400     WRITE PRINT-LINE FROM HEAD-LINE-1.
034500     WRITE PRINT-LINE FROM HEAD-LINE-2.
034600
034700 PRINT-STUDENT-LINE.
034800     MOVE CUR-STUDENT-ID       TO SL-STUDENT-ID.
034900     PERFORM FIND-CUR-STUDENT-NAME.
035000     MOVE CUR-TOTAL-AMOUNT     TO SL-TOTAL.
035100     MOVE CUR-PAID-AMOUNT      TO SL-PAID.
035200     MOVE CUR-PENDING-AMOUNT   TO SL-PENDING.
035300     MOVE CUR-PENDVER-AMOUNT   TO SL-PENDVER.
035400     MOVE CUR-REJECTED-AMOUNT  TO SL-REJECTED.
035500     MOVE CUR-OUTSTAND-AMOUNT  TO SL-OUTSTAND.
035600     MOVE CUR-PENDVER-COUNT    TO SL-PENDVER-CT.
035700     MOVE CUR-REJECTED-COUNT   TO SL-REJECTED-CT.
035800     MOVE CUR-PENDING-COUNT    TO SL-PENDING-CT.
035900     WRITE PRINT-LINE FROM STUDENT-LINE.
036000
036100*--------------------------------
036200* Student name for the line just
036300* rolled up - STUDENT-TABLE is
036400* loaded at OPENING-PROCEDURE
036500* time, so this is a table search,
036600* never a re-read of STUDENT-FILE.
036700*--------------------------------
036800 FIND-CUR-STUDENT-NAME.
036900     MOVE "N" TO STUDENT-TABLE-FOUND.
037000     SET STUDENT-TABLE-INDEX TO 1.
037100     SEARCH ALL STUDENT-TABLE-ENTRY
037200         AT END MOVE "N" TO STUDENT-TABLE-FOUND
037300         WHEN TBL-STUDENT-ID (STUDENT-TABLE-INDEX)
037400             = CUR-STUDENT-ID
037500             MOVE "Y" TO STUDENT-TABLE-FOUND.
037600     IF STUDENT-WAS-FOUND
037700         MOVE TBL-STUDENT-NAME (STUDENT-TABLE-INDEX)
037800             TO SL-STUDENT-NAME
037900     ELSE
038000         MOVE SPACE TO SL-STUDENT-NAME.
038100
038200 PRINT-MESS-TOTAL-LINE.
038300     MOVE MESS-TOTAL-AMOUNT   TO ML-TOTAL.
038400     MOVE MESS-PAID-AMOUNT    TO ML-PAID.
038500     MOVE MESS-PENDING-AMOUNT TO ML-PENDING.
038600     WRITE PRINT-LINE FROM MESS-TOTAL-LINE.
038700
038800*--------------------------------
038900* Table-loading routines
039000*--------------------------------
039100 LOAD-STUDENT-TABLE.
039200     MOVE ZERO TO STUDENT-TABLE-COUNT.
039300     OPEN INPUT STUDENT-FILE.
039400     PERFORM READ-FIRST-VALID-STUDENT.
039500     PERFORM LOAD-ALL-STUDENTS
039600         UNTIL STUDENT-FILE-AT-END = "Y".
039700     CLOSE STUDENT-FILE.
039800
039900 LOAD-ALL-STUDENTS.
040000     ADD 1 TO STUDENT-TABLE-COUNT.
040100     SET STUDENT-TABLE-INDEX TO STUDENT-TABLE-COUNT.
040200     MOVE STUDENT-ID
040300         TO TBL-STUDENT-ID (STUDENT-TABLE-INDEX).
040400     MOVE STUDENT-NAME
040500         TO TBL-STUDENT-NAME (STUDENT-TABLE-INDEX).
040600     MOVE STUDENT-ROLL-NO
040700         TO TBL-STUDENT-ROLL-NO (STUDENT-TABLE-INDEX).
040800     MOVE STUDENT-DEPARTMENT
040900         TO TBL-STUDENT-DEPARTMENT (STUDENT-TABLE-INDEX).
041000     MOVE STUDENT-CONTACT
041100         TO TBL-STUDENT-CONTACT (STUDENT-TABLE-INDEX).
041200     MOVE STUDENT-MESS-ID
041300         TO TBL-STUDENT-MESS-ID (STUDENT-TABLE-INDEX).
041400     PERFORM READ-NEXT-VALID-STUDENT.
041500
041600 READ-FIRST-VALID-STUDENT.
041700     PERFORM READ-NEXT-VALID-STUDENT.
041800
041900 READ-NEXT-VALID-STUDENT.
042000     MOVE "N" TO STUDENT-FILE-AT-END.
042100     READ STUDENT-FILE NEXT RECORD
042200         AT END MOVE "Y" TO STUDENT-FILE-AT-END.
042300
042400 LOAD-PAYMENT-TABLE.
042500     MOVE ZERO TO PAYMENT-TABLE-COUNT.
042600     OPEN INPUT PAYMENT-FILE.
042700     PERFORM READ-FIRST-VALID-PAYMENT.
042800     PERFORM LOAD-ALL-PAYMENTS
042900         UNTIL PAYMENT-FILE-AT-END = "Y".
043000     CLOSE PAYMENT-FILE.
043100
043200 LOAD-ALL-PAYMENTS.
043300     ADD 1 TO PAYMENT-TABLE-COUNT.
043400     SET PAYMENT-TABLE-INDEX TO PAYMENT-TABLE-COUNT.
043500     MOVE PAY-ID         TO TBL-PAY-ID (PAYMENT-TABLE-INDEX).
043600     MOVE PAY-BILL-ID    TO TBL-PAY-BILL-ID (PAYMENT-TABLE-INDEX).
043700     MOVE PAY-STUDENT-ID
043800         TO TBL-PAY-STUDENT-ID (PAYMENT-TABLE-INDEX).
043900     MOVE PAY-STATUS     TO TBL-PAY-STATUS (PAYMENT-TABLE-INDEX).
044000     PERFORM READ-NEXT-VALID-PAYMENT.
044100
044200 READ-FIRST-VALID-PAYMENT.
044300     PERFORM READ-NEXT-VALID-PAYMENT.
044400
044500 READ-NEXT-VALID-PAYMENT.
044600     MOVE "N" TO PAYMENT-FILE-AT-END.
044700     READ PAYMENT-FILE NEXT RECORD
044800         AT END MOVE "Y" TO PAYMENT-FILE-AT-END.
044900
045000     COPY "mess-pldate01.cbl".
