000100*--------------------------------------------
000200* mess-slset01.cbl
000300* Select clause for the Settings file.  Small
000400* volume control file - per-mess daily rate
000500* and the payee particulars used to build the
000600* payment reference.  Loaded whole into the
000700* in-memory settings table at start of run.
000800*--------------------------------------------
000900     SELECT SETTINGS-FILE
001000         ASSIGN TO "SETGFILE"
001100         ORGANIZATION IS SEQUENTIAL.
