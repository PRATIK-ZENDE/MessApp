000100*--------------------------------------------
000200* mess-slareq01.cbl
000300* Select clause for the Attendance-Request
000400* input file.  This is the raw batch feed
000500* of meal markings awaiting posting by
000600* MESS-ATNREC01.
000700*--------------------------------------------
000800     SELECT ATTEND-REQ-FILE
000900         ASSIGN TO "AREQFILE"
001000         ORGANIZATION IS SEQUENTIAL.
