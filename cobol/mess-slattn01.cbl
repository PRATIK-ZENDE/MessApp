000100*--------------------------------------------
000200* mess-slattn01.cbl
000300* Select clause for the Attendance detail file.
000400* One record per student per mess per day-of-
000500* service.  Written by MESS-ATNREC01 and read
000600* back by MESS-ATTRPT01 and MESS-PLDATE01.
000700*--------------------------------------------
000800     SELECT ATTENDANCE-FILE
000900         ASSIGN TO "ATTNFILE"
001000         ORGANIZATION IS SEQUENTIAL.
