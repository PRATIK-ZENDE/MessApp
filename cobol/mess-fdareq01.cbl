000100*--------------------------------------------
000200* mess-fdareq01.cbl
000300* Record layout for the Attendance-Request
000400* input file - the raw batch feed of meal
000500* markings waiting to be validated and posted
000600* by MESS-ATNREC01.  No id or timestamp is
000700* carried on the request; those are assigned
000800* when the attendance record is written.
000900*--------------------------------------------
001000 FD  ATTEND-REQ-FILE
001100     LABEL RECORDS ARE STANDARD.
001200 01  ATTEND-REQ-RECORD.
001300     05  AREQ-STUDENT-ID        PIC 9(6).
001400     05  AREQ-DATE              PIC 9(8).
001500     05  FILLER REDEFINES AREQ-DATE.
001600         10  AREQ-DATE-YYYY        PIC 9(4).
001700         10  AREQ-DATE-MM          PIC 9(2).
001800         10  AREQ-DATE-DD          PIC 9(2).
001900     05  AREQ-MEAL-TYPE         PIC X(6).
002000     05  AREQ-METHOD            PIC X(6).
002100     05  AREQ-MARKED-BY         PIC X(20).
002200     05  FILLER                 PIC X(4).
