000100*--------------------------------------------
000200* mess-fdset01.cbl
000300* Record layout for the Settings file - the
000400* small global fallback table of key/value
000500* pairs (daily meal rate, UPI id, UPI name)
000600* consulted by MESS-PLRATE01 only when a mess
000700* record itself carries no usable value.
000800*--------------------------------------------
000900 FD  SETTINGS-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  SETTINGS-RECORD.
001200     05  SET-KEY                PIC X(20).
001300         88  SET-KEY-IS-RATE       VALUE "DAILY-MEAL-RATE     ".
001400         88  SET-KEY-IS-UPI-ID     VALUE "UPI-ID              ".
001500         88  SET-KEY-IS-UPI-NAME   VALUE "UPI-NAME            ".
001600     05  SET-VALUE              PIC X(30).
001700     05  FILLER                 PIC X(2).
