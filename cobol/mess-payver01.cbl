000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAYVER01.
000300 AUTHOR. J TREMAINE.
000400 INSTALLATION. DINING SERVICES DATA CENTER.
000500 DATE-WRITTEN. 03/19/1990.
000600 DATE-COMPILED.
000700 SECURITY. DINING SERVICES - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* Administrator actions against payments:
001000* VERIFY or REJECT a submitted payment, or
001100* manually mark a bill paid.  Verifying a
001200* payment (by either route) marks its bill
001300* paid and rejects every other SUBMITTED
001400* payment standing against the same bill - the
001500* same flip-the-flag-on-every-matching-record
001600* idiom this shop has used for clearing
001700* selected vouchers for years.  Changes to
001800* existing bill and payment records are held
001900* in the in-memory tables and written back in
002000* one rewrite pass apiece at close; a manual
002100* mark-paid with no payment id supplied is
002200* appended to the payment file fresh.
002300*
002400* CHANGE LOG
002500*--------------------------------------------
002600* 03/19/90 JT  ORIGINAL PROGRAM.                                   TKT0219
002700* 09/14/90 JT  REJECT-OTHER-SUBMITTED LOGIC LIFTED                 TKT0231
002800*              FROM THE VOUCHER CLEAR-SELECTED ROUTINE.
002900* 05/11/91 RH  MANUAL MARK-PAID ADDED AS MENU OPTION 2.            TKT0252
003000* 02/08/93 RH  A VERIFIED PAYMENT CAN NO LONGER BE                 TKT0275
003100*              REJECTED - OPERATOR HAD BEEN ABLE TO
003200*              UN-VERIFY BY MISTAKE.
003300* 10/17/94 DS  MANUAL PAYMENT REFERENCE NOW CARRIES THE            TKT0314
003400*              TIMESTAMP SO TWO MANUAL PAYMENTS IN ONE
003500*              RUN DO NOT COLLIDE.
003600* 04/02/96 DS  BILL AND PAYMENT REWRITE PASSES SPLIT               TKT0361
003700*              FROM THE NEW-PAYMENT APPEND PASS - A
003800*              SEQUENTIAL FILE CANNOT SAFELY MIX REWRITE
003900*              AND WRITE IN ONE OPEN ON THIS SYSTEM.
004000* 09/09/97 MP  MENU NOW REJECTS ANYTHING OUTSIDE 0-2               TKT0402
004100*              INSTEAD OF FALLING THROUGH SILENTLY.
004200* 01/18/99 MP  YEAR 2000 REVIEW - PAY-VERIFIED-AT AND              TKT0423
004300*              BILL-GENERATED-ON ARE 14-DIGIT TIMESTAMPS.
004400*              NO CHANGES REQUIRED.
004500* 06/14/02 CW  EXISTING-PAYMENT MANUAL MARK-PAID NOW               TKT0475
004600*              CHECKS THE PAYMENT BELONGS TO THE BILL
004700*              BEFORE VERIFYING IT.
004800*--------------------------------------------
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     COPY "mess-slbill01.cbl".
005800
005900     COPY "mess-slpay01.cbl".
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400     COPY "mess-fdbill01.cbl".
006500
006600     COPY "mess-fdpay01.cbl".
006700
006800 WORKING-STORAGE SECTION.
006900
007000 77  BILL-FILE-AT-END        PIC X.
007100 77  PAYMENT-FILE-AT-END     PIC X.
007200
007300 77  MAX-PAY-ID              PIC 9(6) COMP VALUE ZERO.
007400 77  NEXT-PAY-ID             PIC 9(6) COMP VALUE ZERO.
007500
007600 77  MENU-PICK               PIC 9.
007700     88  MENU-PICK-IS-VALID    VALUES 0 THRU 2.
007800
007900 77  VER-PAYMENT-ID          PIC 9(6).
008000 77  VER-ACTION              PIC X(6).
008100     88  VER-ACTION-IS-VERIFY    VALUE "VERIFY".
008200     88  VER-ACTION-IS-REJECT    VALUE "REJECT".
008300 77  VER-ADMIN-NAME           PIC X(20).
008400
008500 77  PAY-BILL-ID-ENTRY        PIC 9(6).
008600 77  PAY-PAYMENT-ID-ENTRY     PIC 9(6).
008700
008800 77  REJECT-REASON            PIC X(40) VALUE SPACE.
008900
009000*---------------------------------
009100* New manual payments queued during
009200* the run, appended to PAYMENT-FILE
009300* in one pass at close.
009400*---------------------------------
009500 01  NEW-PAYMENT-QUEUE.
009600     05  NEW-PAYMENT-COUNT      PIC 99 COMP VALUE ZERO.
009700     05  NEW-PAYMENT-ENTRY
009800             OCCURS 1 TO 50 TIMES
009900             DEPENDING ON NEW-PAYMENT-COUNT
010000             INDEXED BY NEW-PAYMENT-INDEX.
010100         10  NPAY-ID              PIC 9(6).
010200         10  NPAY-BILL-ID         PIC 9(6).
010300         10  NPAY-STUDENT-ID      PIC 9(6).
010400         10  NPAY-AMOUNT          PIC S9(7)V99.
010500         10  NPAY-REFERENCE       PIC X(40).
010600         10  NPAY-STAMP           PIC 9(14).
010700         10  NPAY-ADMIN           PIC X(20).
010800
010900     COPY "mess-wscase01.cbl".
011000
011100     COPY "mess-wstabl01.cbl".
011200
011300     COPY "mess-wsdate01.cbl".
011400
011500 PROCEDURE DIVISION.
011600 PROGRAM-BEGIN.
011700     PERFORM OPENING-PROCEDURE.
011800     PERFORM MAIN-PROCESS.
011900     PERFORM CLOSING-PROCEDURE.
012000
012100 PROGRAM-EXIT.
012200     EXIT PROGRAM.
012300
012400 PROGRAM-DONE.
012500     STOP RUN.
012600
012700 OPENING-PROCEDURE.
012800     PERFORM STAMP-THE-TIMESTAMP.
012900     PERFORM LOAD-BILL-TABLE.
013000     PERFORM LOAD-PAYMENT-TABLE.
013100
013200 CLOSING-PROCEDURE.
013300     PERFORM REWRITE-PASS-BILLS.
013400     PERFORM REWRITE-PASS-PAYMENTS.
013500     PERFORM APPEND-NEW-PAYMENTS.
013600
013700 MAIN-PROCESS.
013800     PERFORM GET-MENU-PICK.
013900     PERFORM DO-THE-ACTIONS
014000         UNTIL MENU-PICK = 0.
014100
014200*--------------------------------
014300* MENU
014400*--------------------------------
014500 GET-MENU-PICK.
014600     PERFORM DISPLAY-THE-MENU.
014700     PERFORM ACCEPT-MENU-PICK.
014800     PERFORM RE-ACCEPT-MENU-PICK
014900         UNTIL MENU-PICK-IS-VALID.
015000
015100 DISPLAY-THE-MENU.
015200     DISPLAY " ".
015300     DISPLAY "    PAYMENT ADMINISTRATION - PLEASE SELECT:".
015400     DISPLAY "          1.  VERIFY OR REJECT A PAYMENT".
015500     DISPLAY "          2.  MANUALLY MARK A BILL PAID".
015600     DISPLAY "          0.  EXIT".
015700
015800 ACCEPT-MENU-PICK.
015900     DISPLAY "YOUR CHOICE (0-2)?".
016000     ACCEPT MENU-PICK.
016100
016200 RE-ACCEPT-MENU-PICK.
016300     DISPLAY "INVALID SELECTION - PLEASE RE-TRY.".
016400     PERFORM ACCEPT-MENU-PICK.
016500
016600 DO-THE-ACTIONS.
016700     IF MENU-PICK = 1
016800         PERFORM VERIFY-OR-REJECT-MODE
016900     ELSE
017000     IF MENU-PICK = 2
017100         PERFORM MANUAL-MARK-PAID-MODE.
017200     PERFORM GET-MENU-PICK.
017300
017400*--------------------------------
017500* MODE 1 - verify/reject a payment
017600*--------------------------------
017700 VERIFY-OR-REJECT-MODE.
017800     MOVE SPACE TO REJECT-REASON.
017900     DISPLAY "ENTER PAYMENT ID".
018000     ACCEPT VER-PAYMENT-ID.
018100     DISPLAY "VERIFY OR REJECT?".
018200     ACCEPT VER-ACTION.
018300     INSPECT VER-ACTION CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
018400     DISPLAY "ENTER ADMINISTRATOR NAME".
018500     ACCEPT VER-ADMIN-NAME.
018600
018700     PERFORM FIND-THE-PAYMENT.
018800     IF REJECT-REASON = SPACE
018900         IF VER-ACTION-IS-VERIFY
019000             PERFORM VERIFY-THE-PAYMENT
019100         ELSE
019200         IF VER-ACTION-IS-REJECT
019300             PERFORM REJECT-THE-PAYMENT
019400         ELSE
019500             MOVE "ACTION MUST BE VERIFY OR REJECT"
019600                 TO REJECT-REASON.
019700     IF REJECT-REASON NOT = SPACE
019800         DISPLAY "REQUEST REJECTED - " REJECT-REASON.
019900
020000 FIND-THE-PAYMENT.
020100     MOVE "N" TO PAYMENT-TABLE-FOUND.
020200     SET PAYMENT-TABLE-INDEX TO 1.
020300     SEARCH PAYMENT-TABLE-ENTRY
020400         AT END MOVE "N" TO PAYMENT-TABLE-FOUND
020500         WHEN TBL-PAY-ID (PAYMENT-TABLE-INDEX) = VER-PAYMENT-ID
020600             MOVE "Y" TO PAYMENT-TABLE-FOUND.
020700     IF PAYMENT-WAS-NOT-FOUND
020800         MOVE "PAYMENT DOES NOT EXIST" TO REJECT-REASON
020900     ELSE
021000         PERFORM FIND-THE-PAYMENTS-BILL.
021100
021200 FIND-THE-PAYMENTS-BILL.
021300     MOVE "N" TO BILL-TABLE-FOUND.
021400     SET BILL-TABLE-INDEX TO 1.
021500     SEARCH BILL-TABLE-ENTRY
021600         AT END MOVE "N" TO BILL-TABLE-FOUND
021700         WHEN TBL-BILL-ID (BILL-TABLE-INDEX) =
021800                  TBL-PAY-BILL-ID (PAYMENT-TABLE-INDEX)
021900             MOVE "Y" TO BILL-TABLE-FOUND.
022000
022100 VERIFY-THE-PAYMENT.
022200     IF TBL-BILL-PAID-FLAG (BILL-TABLE-INDEX) = "Y"
022300         MOVE "BILL IS ALREADY PAID" TO REJECT-REASON
022400     ELSE
022500         PERFORM MARK-PAYMENT-VERIFIED
022600         PERFORM MARK-BILL-PAID
022700         PERFORM REJECT-OTHER-SUBMITTED-PAYMENTS.
022800
022900 REJECT-THE-PAYMENT.
023000     IF TBL-PAY-STATUS (PAYMENT-TABLE-INDEX) = "VERIFIED  "
023100         MOVE "A VERIFIED PAYMENT CANNOT BE REJECTED"
023200             TO REJECT-REASON
023300     ELSE
023400         MOVE "REJECTED  " TO TBL-PAY-STATUS (PAYMENT-TABLE-INDEX)
023500         MOVE "Y" TO TBL-PAY-CHANGED (PAYMENT-TABLE-INDEX).
023600
023700 MARK-PAYMENT-VERIFIED.
023800     MOVE "VERIFIED  " TO TBL-PAY-STATUS (PAYMENT-TABLE-INDEX).
023900     MOVE "Y" TO TBL-PAY-CHANGED (PAYMENT-TABLE-INDEX).
024000
024100 MARK-BILL-PAID.
024200     MOVE "Y" TO TBL-BILL-PAID-FLAG (BILL-TABLE-INDEX).
024300     MOVE "Y" TO TBL-BILL-CHANGED (BILL-TABLE-INDEX).
024400
024500*--------------------------------
024600* Flip every other SUBMITTED
024700* payment on this bill to
024800* REJECTED - the same idea as
024900* clearing VOUCHER-SELECTED
025000* across every matching voucher.
025100*--------------------------------
025200 REJECT-OTHER-SUBMITTED-PAYMENTS.
025300     SET PAYMENT-TABLE-INDEX TO 1.
025400     PERFORM REJECT-OTHERS-LOOP
025500         UNTIL PAYMENT-TABLE-INDEX > PAYMENT-TABLE-COUNT.
025600
025700 REJECT-OTHERS-LOOP.
025800     IF TBL-PAY-BILL-ID (PAYMENT-TABLE-INDEX) =
025900            TBL-BILL-ID (BILL-TABLE-INDEX)
026000        AND TBL-PAY-ID (PAYMENT-TABLE-INDEX) NOT = VER-PAYMENT-ID
026100        AND TBL-PAY-STATUS (PAYMENT-TABLE-INDEX) = "SUBMITTED "
026200         MOVE "REJECTED  " TO TBL-PAY-STATUS (PAYMENT-TABLE-INDEX)
026300         MOVE "Y" TO TBL-PAY-CHANGED (PAYMENT-TABLE-INDEX).
026400     SET PAYMENT-TABLE-INDEX UP BY 1.
026500
026600*--------------------------------
026700* MODE 2 - manual mark-paid
026800*--------------------------------
026900 MANUAL-MARK-PAID-MODE.
027000     MOVE SPACE TO REJECT-REASON.
027100     DISPLAY "ENTER BILL ID".
027200     ACCEPT PAY-BILL-ID-ENTRY.
027300     DISPLAY "ENTER PAYMENT ID, OR ZERO IF NONE".
027400     ACCEPT PAY-PAYMENT-ID-ENTRY.
027500     DISPLAY "ENTER ADMINISTRATOR NAME".
027600     ACCEPT VER-ADMIN-NAME.
027700
027800     PERFORM FIND-THE-MANUAL-BILL.
027900     IF REJECT-REASON = SPACE
028000         IF PAY-PAYMENT-ID-ENTRY NOT = ZERO
028100             PERFORM MANUAL-VERIFY-EXISTING-PAYMENT
028200         ELSE
028300             PERFORM MANUAL-CREATE-NEW-PAYMENT.
028400     IF REJECT-REASON NOT = SPACE
028500         DISPLAY "REQUEST REJECTED - " REJECT-REASON.
028600
028700 FIND-THE-MANUAL-BILL.
028800     MOVE "N" TO BILL-TABLE-FOUND.
028900     SET BILL-TABLE-INDEX TO 1.
029000     SEARCH BILL-TABLE-ENTRY
029100         AT END MOVE "N" TO BILL-TABLE-FOUND
029200         WHEN TBL-BILL-ID (BILL-TABLE-INDEX) = PAY-BILL-ID-ENTRY
029300             MOVE "Y" TO BILL-TABLE-FOUND.
029400     IF BILL-WAS-NOT-FOUND
029500         MOVE "BILL DOES NOT EXIST" TO REJECT-REASON
029600     ELSE
029700     IF TBL-BILL-PAID-FLAG (BILL-TABLE-INDEX) = "Y"
029800         MOVE "BILL IS ALREADY PAID" TO REJECT-REASON.
029900
030000 MANUAL-VERIFY-EXISTING-PAYMENT.
030100     MOVE "N" TO PAYMENT-TABLE-FOUND.
030200     SET PAYMENT-TABLE-INDEX TO 1.
030300     SEARCH PAYMENT-TABLE-ENTRY
030400         AT END MOVE "N" TO PAYMENT-TABLE-FOUND
030500         WHEN TBL-PAY-ID (PAYMENT-TABLE-INDEX) =
030600                  PAY-PAYMENT-ID-ENTRY
030700             MOVE "Y" TO PAYMENT-TABLE-FOUND.
030800     IF PAYMENT-WAS-NOT-FOUND
030900         MOVE "PAYMENT DOES NOT EXIST" TO REJECT-REASON
031000     ELSE
031100     IF TBL-PAY-BILL-ID (PAYMENT-TABLE-INDEX)
031200         NOT = PAY-BILL-ID-ENTRY
031300         MOVE "PAYMENT DOES NOT BELONG TO THIS BILL"
031400             TO REJECT-REASON
031500     ELSE
031600     IF TBL-PAY-STATUS (PAYMENT-TABLE-INDEX) = "VERIFIED  "
031700         MOVE "PAYMENT IS ALREADY VERIFIED" TO REJECT-REASON
031800     ELSE
031900         MOVE TBL-PAY-ID (PAYMENT-TABLE-INDEX) TO VER-PAYMENT-ID
032000         PERFORM MARK-PAYMENT-VERIFIED
032100         PERFORM MARK-BILL-PAID
032200         PERFORM REJECT-OTHER-SUBMITTED-PAYMENTS.
032300
032400 MANUAL-CREATE-NEW-PAYMENT.
032500     PERFORM STAMP-THE-TIMESTAMP.
032600     ADD 1 TO NEW-PAYMENT-COUNT.
032700     SET NEW-PAYMENT-INDEX TO NEW-PAYMENT-COUNT.
032800     MOVE NEXT-PAY-ID TO NPAY-ID (NEW-PAYMENT-INDEX).
032900     ADD 1 TO NEXT-PAY-ID.
033000     MOVE PAY-BILL-ID-ENTRY TO NPAY-BILL-ID (NEW-PAYMENT-INDEX).
033100     MOVE TBL-BILL-2-STUDENT-ID (BILL-TABLE-INDEX)
033200         TO NPAY-STUDENT-ID (NEW-PAYMENT-INDEX).
033300     MOVE TBL-BILL-AMOUNT (BILL-TABLE-INDEX)
033400         TO NPAY-AMOUNT (NEW-PAYMENT-INDEX).
033500     STRING "MANUAL-" DELIMITED BY SIZE
033600            TODAY-STAMP-14 DELIMITED BY SIZE
033700            INTO NPAY-REFERENCE (NEW-PAYMENT-INDEX).
033800     MOVE TODAY-STAMP-14 TO NPAY-STAMP (NEW-PAYMENT-INDEX).
033900     MOVE VER-ADMIN-NAME TO NPAY-ADMIN (NEW-PAYMENT-INDEX).
034000     PERFORM MARK-BILL-PAID.
034100
034200*--------------------------------
034300* Rewrite passes at close
034400*--------------------------------
034500 REWRITE-PASS-BILLS.
034600     OPEN I-O BILL-FILE.
034700     SET BILL-TABLE-INDEX TO 1.
034800     PERFORM REWRITE-ONE-BILL
034900         UNTIL BILL-TABLE-INDEX > BILL-TABLE-COUNT.
035000     CLOSE BILL-FILE.
035100
035200 REWRITE-ONE-BILL.
035300     READ BILL-FILE NEXT RECORD
035400         AT END CONTINUE.
035500     IF TBL-BILL-CHANGED (BILL-TABLE-INDEX) = "Y"
035600         MOVE TBL-BILL-PAID-FLAG (BILL-TABLE-INDEX)
035700             TO BILL-PAID-FLAG
035800         REWRITE BILL-RECORD
035900             INVALID KEY
036000             DISPLAY "ERROR REWRITING BILL RECORD".
036100     SET BILL-TABLE-INDEX UP BY 1.
036200
036300 REWRITE-PASS-PAYMENTS.
036400     OPEN I-O PAYMENT-FILE.
036500     SET PAYMENT-TABLE-INDEX TO 1.
036600     PERFORM REWRITE-ONE-PAYMENT
036700         UNTIL PAYMENT-TABLE-INDEX > PAYMENT-TABLE-COUNT.
036800     CLOSE PAYMENT-FILE.
036900
037000 REWRITE-ONE-PAYMENT.
037100     READ PAYMENT-FILE NEXT RECORD
037200         AT END CONTINUE.
037300     IF TBL-PAY-CHANGED (PAYMENT-TABLE-INDEX) = "Y"
037400         MOVE TBL-PAY-STATUS (PAYMENT-TABLE-INDEX) TO PAY-STATUS
037500         MOVE TODAY-STAMP-14 TO PAY-VERIFIED-AT
037600         MOVE VER-ADMIN-NAME TO PAY-VERIFIED-BY
037700         REWRITE PAYMENT-RECORD
037800             INVALID KEY
037900             DISPLAY "ERROR REWRITING PAYMENT RECORD".
038000     SET PAYMENT-TABLE-INDEX UP BY 1.
038100
038200 APPEND-NEW-PAYMENTS.
038300     IF NEW-PAYMENT-COUNT NOT = ZERO
038400         OPEN EXTEND PAYMENT-FILE
038500         SET NEW-PAYMENT-INDEX TO 1
038600         PERFORM APPEND-ONE-NEW-PAYMENT
038700             UNTIL NEW-PAYMENT-INDEX > NEW-PAYMENT-COUNT
038800         CLOSE PAYMENT-FILE.
038900
039000 APPEND-ONE-NEW-PAYMENT.
039100     MOVE NPAY-ID (NEW-PAYMENT-INDEX)         TO PAY-ID.
039200     MOVE NPAY-BILL-ID (NEW-PAYMENT-INDEX)    TO PAY-BILL-ID.
039300     MOVE NPAY-STUDENT-ID (NEW-PAYMENT-INDEX)  TO PAY-STUDENT-ID.
039400     MOVE NPAY-AMOUNT (NEW-PAYMENT-INDEX)      TO PAY-AMOUNT.
039500     MOVE "MANUAL    "                         TO PAY-METHOD.
039600     MOVE NPAY-REFERENCE (NEW-PAYMENT-INDEX)   TO PAY-REFERENCE.
039700     MOVE "VERIFIED  "                          TO PAY-STATUS.
039800     MOVE NPAY-STAMP (NEW-PAYMENT-INDEX)       TO PAY-CREATED-AT.
039900     MOVE NPAY-STAMP (NEW-PAYMENT-INDEX)       TO PAY-VERIFIED-AT.
040000     MOVE NPAY-ADMIN (NEW-PAYMENT-INDEX)       TO PAY-VERIFIED-BY.
040100     WRITE PAYMENT-RECORD.
040200     SET NEW-PAYMENT-INDEX UP BY 1.
040300
040400*--------------------------------
040500* Table-loading routines
040600*--------------------------------
040700 LOAD-BILL-TABLE.
040800     MOVE ZERO TO BILL-TABLE-COUNT.
040900     OPEN INPUT BILL-FILE.
041000     PERFORM READ-FIRST-VALID-BILL.
041100     PERFORM LOAD-ALL-BILLS
041200         UNTIL BILL-FILE-AT-END = "Y".
041300     CLOSE BILL-FILE.
041400
041500 LOAD-ALL-BILLS.
041600     ADD 1 TO BILL-TABLE-COUNT.
041700     SET BILL-TABLE-INDEX TO BILL-TABLE-COUNT.
041800     MOVE BILL-ID          TO TBL-BILL-ID (BILL-TABLE-INDEX).
041900     MOVE BILL-STUDENT-ID
042000         TO TBL-BILL-2-STUDENT-ID (BILL-TABLE-INDEX).
042100     MOVE BILL-AMOUNT      TO TBL-BILL-AMOUNT (BILL-TABLE-INDEX).
042200     MOVE BILL-MEALS       TO TBL-BILL-MEALS (BILL-TABLE-INDEX).
042300     MOVE BILL-MEAL-RATE
042400         TO TBL-BILL-MEAL-RATE (BILL-TABLE-INDEX).
042500     MOVE BILL-PAID-FLAG
042600         TO TBL-BILL-PAID-FLAG (BILL-TABLE-INDEX).
042700     MOVE BILL-MESS-ID     TO TBL-BILL-MESS-ID (BILL-TABLE-INDEX).
042800     PERFORM READ-NEXT-VALID-BILL.
042900
043000 READ-FIRST-VALID-BILL.
043100     PERFORM READ-NEXT-VALID-BILL.
043200
043300 READ-NEXT-VALID-BILL.
043400     MOVE "N" TO BILL-FILE-AT-END.
043500     READ BILL-FILE NEXT RECORD
043600         AT END MOVE "Y" TO BILL-FILE-AT-END.
043700
043800 LOAD-PAYMENT-TABLE.
043900     MOVE ZERO TO PAYMENT-TABLE-COUNT MAX-PAY-ID.
044000     OPEN INPUT PAYMENT-FILE.
044100     PERFORM READ-FIRST-VALID-PAYMENT.
044200     PERFORM LOAD-ALL-PAYMENTS
044300         UNTIL PAYMENT-FILE-AT-END = "Y".
044400     CLOSE PAYMENT-FILE.
044500     COMPUTE NEXT-PAY-ID = MAX-PAY-ID + 1.
044600
044700 LOAD-ALL-PAYMENTS.
044800     IF PAY-ID > MAX-PAY-ID
044900         MOVE PAY-ID TO MAX-PAY-ID.
045000     ADD 1 TO PAYMENT-TABLE-COUNT.
045100     SET PAYMENT-TABLE-INDEX TO PAYMENT-TABLE-COUNT.
045200     MOVE PAY-ID         TO TBL-PAY-ID (PAYMENT-TABLE-INDEX).
045300     MOVE PAY-BILL-ID    TO TBL-PAY-BILL-ID (PAYMENT-TABLE-INDEX).
045400     MOVE PAY-STUDENT-ID
045500         TO TBL-PAY-STUDENT-ID (PAYMENT-TABLE-INDEX).
045600     MOVE PAY-STATUS     TO TBL-PAY-STATUS (PAYMENT-TABLE-INDEX).
045700     PERFORM READ-NEXT-VALID-PAYMENT.
045800
045900 READ-FIRST-VALID-PAYMENT.
046000     PERFORM READ-NEXT-VALID-PAYMENT.
046100
046200 READ-NEXT-VALID-PAYMENT.
046300     MOVE "N" TO PAYMENT-FILE-AT-END.
046400     READ PAYMENT-FILE NEXT RECORD
046500         AT END MOVE "Y" TO PAYMENT-FILE-AT-END.
046600
046700     COPY "mess-pldate01.cbl".
