000100*--------------------------------------------
000200* mess-fdpay01.cbl
000300* Record layout for the Payment file.
000400* Submitted, verified, rejected and manually
000500* posted payments all live on this one file,
000600* the same way open, paid and void vouchers
000700* once shared the voucher file.
000800*--------------------------------------------
000900 FD  PAYMENT-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  PAYMENT-RECORD.
001200     05  PAY-ID                 PIC 9(6).
001300     05  PAY-BILL-ID            PIC 9(6).
001400     05  PAY-STUDENT-ID         PIC 9(6).
001500     05  PAY-AMOUNT             PIC S9(7)V99.
001600     05  PAY-METHOD             PIC X(10).
001700         88  PAY-METHOD-IS-MANUAL  VALUE "MANUAL    ".
001800     05  PAY-REFERENCE          PIC X(40).
001900     05  PAY-STATUS             PIC X(10).
002000         88  PAY-IS-SUBMITTED      VALUE "SUBMITTED ".
002100         88  PAY-IS-VERIFIED       VALUE "VERIFIED  ".
002200         88  PAY-IS-REJECTED       VALUE "REJECTED  ".
002300     05  PAY-CREATED-AT         PIC 9(14).
002400     05  FILLER REDEFINES PAY-CREATED-AT.
002500         10  PAY-CREATED-DATE      PIC 9(8).
002600         10  PAY-CREATED-TIME      PIC 9(6).
002700     05  PAY-VERIFIED-AT        PIC 9(14).
002800     05  FILLER REDEFINES PAY-VERIFIED-AT.
002900         10  PAY-VERIFIED-DATE     PIC 9(8).
003000         10  PAY-VERIFIED-TIME     PIC 9(6).
003100     05  PAY-VERIFIED-BY        PIC X(20).
003200     05  FILLER                 PIC X(45).
