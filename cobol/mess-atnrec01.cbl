000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ATNREC01.
000300 AUTHOR. R HOLLOWAY.
000400 INSTALLATION. DINING SERVICES DATA CENTER.
000500 DATE-WRITTEN. 06/14/1988.
000600 DATE-COMPILED.
000700 SECURITY. DINING SERVICES - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* Reads the attendance-request file and posts
001000* one ATTENDANCE record per accepted request.
001100* A request is rejected when the student is
001200* not on file, the meal type is not LUNCH or
001300* DINNER, or a record already exists for the
001400* same student/date/meal.
001500*
001600* CHANGE LOG
001700*--------------------------------------------
001800* 06/14/88 RH  ORIGINAL PROGRAM.                                   TKT0101
001900* 07/02/88 RH  ADDED MARKED-BY TO THE DUPLICATE                    TKT0108
002000*              MESSAGE FOR THE EXCEPTION LISTING.
002100* 11/29/88 RH  DEFAULT MEAL TYPE NOW COMES FROM THE                TKT0142
002200*              CLOCK WHEN THE REQUEST LEAVES IT BLANK.
002300* 03/08/89 JT  QR-SCAN METHOD ADDED ALONGSIDE MANUAL.              TKT0177
002400* 09/19/90 JT  ATTENDANCE KEY TABLE NOW GROWS AS WE                TKT0233
002500*              POST, SO TWO REQUESTS FOR THE SAME
002600*              MEAL IN ONE RUN BOTH GET CAUGHT.
002700* 05/04/92 RH  STUDENT TABLE REBUILT FROM THE MASTER               TKT0281
002800*              EVERY RUN - NO MORE STALE COPY.
002900* 02/11/94 DS  REJECT COUNT AND ACCEPT COUNT NOW SHOWN             TKT0319
003000*              ON THE OPERATOR CONSOLE AT CLOSE.
003100* 10/03/95 DS  RECORD ID ASSIGNMENT MOVED TO THE LOAD              TKT0344
003200*              PASS SO A RERUN CANNOT DUPLICATE AN ID.
003300* 06/21/97 MP  METHOD FIELD NOW FORCED TO UPPER CASE               TKT0391
003400*              BEFORE THE 88-LEVEL TEST, SAME AS MEAL
003500*              TYPE ALREADY WAS.
003600* 01/07/99 MP  YEAR 2000 REVIEW - ALL DATE FIELDS ARE              TKT0420
003700*              4-DIGIT YEAR, TIMESTAMP IS 14-DIGIT.
003800*              NO WINDOWING LOGIC IN THIS PROGRAM.
003900*              NO CHANGES REQUIRED.
004000* 08/30/99 MP  CONFIRMED AGAINST TEST DECK FOR 01/01/00            TKT0420
004100*              ROLLOVER.  CLEAN.
004200* 04/17/01 CW  ATTEND-REQ RECORDS WITH A ZERO STUDENT              TKT0458
004300*              ID NOW REJECT INSTEAD OF ABENDING.
004400* 09/05/03 CW  MOVED THE CASE-CONVERT COPYBOOK AHEAD OF            TKT0502
004500*              THE TABLE COPYBOOK TO MATCH HOUSE ORDER.
004600*--------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     COPY "mess-slstud01.cbl".
005600
005700     COPY "mess-slattn01.cbl".
005800
005900     COPY "mess-slareq01.cbl".
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400     COPY "mess-fdstud01.cbl".
006500
006600     COPY "mess-fdattn01.cbl".
006700
006800     COPY "mess-fdareq01.cbl".
006900
007000 WORKING-STORAGE SECTION.
007100
007200 77  STUDENT-FILE-AT-END     PIC X.
007300 77  ATTEND-FILE-AT-END      PIC X.
007400 77  AREQ-FILE-AT-END        PIC X.
007500
007600 77  MAX-ATTEND-ID           PIC 9(8) COMP VALUE ZERO.
007700 77  NEXT-ATTEND-ID          PIC 9(8) COMP VALUE ZERO.
007800
007900 77  ACCEPTED-COUNT          PIC 9(6) COMP VALUE ZERO.
008000 77  REJECTED-COUNT          PIC 9(6) COMP VALUE ZERO.
008100
008200 77  REQUEST-MEAL-TYPE       PIC X(6).
008300     88  REQUEST-MEAL-IS-LUNCH   VALUE "LUNCH ".
008400     88  REQUEST-MEAL-IS-DINNER  VALUE "DINNER".
008500
008600 77  REQUEST-METHOD          PIC X(6).
008700
008800 77  REJECT-REASON           PIC X(40) VALUE SPACE.
008900
009000     COPY "mess-wscase01.cbl".
009100
009200     COPY "mess-wstabl01.cbl".
009300
009400     COPY "mess-wsdate01.cbl".
009500
009600 PROCEDURE DIVISION.
009700 PROGRAM-BEGIN.
009800     PERFORM OPENING-PROCEDURE.
009900     PERFORM MAIN-PROCESS.
010000     PERFORM CLOSING-PROCEDURE.
010100
010200 PROGRAM-EXIT.
010300     EXIT PROGRAM.
010400
010500 PROGRAM-DONE.
010600     STOP RUN.
010700
010800 OPENING-PROCEDURE.
010900     PERFORM STAMP-THE-TIMESTAMP.
011000     PERFORM LOAD-STUDENT-TABLE.
011100     PERFORM LOAD-ATTEND-KEY-TABLE.
011200     OPEN INPUT ATTEND-REQ-FILE.
011300     OPEN EXTEND ATTENDANCE-FILE.
011400
011500 CLOSING-PROCEDURE.
011600     CLOSE ATTEND-REQ-FILE.
011700     CLOSE ATTENDANCE-FILE.
011800     DISPLAY "ATNREC01 - ACCEPTED: " ACCEPTED-COUNT
011900             "  REJECTED: " REJECTED-COUNT.
012000
012100 MAIN-PROCESS.
012200     PERFORM PROCESS-ALL-REQUESTS.
012300
012400*--------------------------------
012500* Build the in-memory student
012600* table, ascending by student-id,
012700* for the SEARCH ALL in
012800* CHECK-STUDENT-ON-FILE.
012900*--------------------------------
013000 LOAD-STUDENT-TABLE.
013100     MOVE ZERO TO STUDENT-TABLE-COUNT.
013200     OPEN INPUT STUDENT-FILE.
013300     PERFORM READ-FIRST-VALID-STUDENT.
013400     PERFORM LOAD-ALL-STUDENTS
013500         UNTIL STUDENT-FILE-AT-END = "Y".
013600     CLOSE STUDENT-FILE.
013700
013800 LOAD-ALL-STUDENTS.
013900     ADD 1 TO STUDENT-TABLE-COUNT.
014000     SET STUDENT-TABLE-INDEX TO STUDENT-TABLE-COUNT.
014100     MOVE STUDENT-ID
014200         TO TBL-STUDENT-ID (STUDENT-TABLE-INDEX).
014300     MOVE STUDENT-NAME
014400         TO TBL-STUDENT-NAME (STUDENT-TABLE-INDEX).
014500     MOVE STUDENT-ROLL-NO
014600         TO TBL-STUDENT-ROLL-NO (STUDENT-TABLE-INDEX).
014700     MOVE STUDENT-DEPARTMENT
014800         TO TBL-STUDENT-DEPARTMENT (STUDENT-TABLE-INDEX).
014900     MOVE STUDENT-CONTACT
015000         TO TBL-STUDENT-CONTACT (STUDENT-TABLE-INDEX).
015100     MOVE STUDENT-MESS-ID
015200         TO TBL-STUDENT-MESS-ID (STUDENT-TABLE-INDEX).
015300     PERFORM READ-NEXT-VALID-STUDENT.
015400
015500 READ-FIRST-VALID-STUDENT.
015600     PERFORM READ-NEXT-VALID-STUDENT.
015700
015800 READ-NEXT-VALID-STUDENT.
015900     MOVE "N" TO STUDENT-FILE-AT-END.
016000     READ STUDENT-FILE NEXT RECORD
016100         AT END MOVE "Y" TO STUDENT-FILE-AT-END.
016200
016300*--------------------------------
016400* Build the in-memory attendance
016500* key table from whatever is
016600* already on file, and find the
016700* highest ATT-ID so new records
016800* get an id no run has used yet.
016900*--------------------------------
017000 LOAD-ATTEND-KEY-TABLE.
017100     MOVE ZERO TO ATTEND-KEY-COUNT MAX-ATTEND-ID.
017200     OPEN INPUT ATTENDANCE-FILE.
017300     PERFORM READ-FIRST-VALID-ATTEND.
017400     PERFORM LOAD-ALL-ATTEND-KEYS
017500         UNTIL ATTEND-FILE-AT-END = "Y".
017600     CLOSE ATTENDANCE-FILE.
017700     COMPUTE NEXT-ATTEND-ID = MAX-ATTEND-ID + 1.
017800
017900 LOAD-ALL-ATTEND-KEYS.
018000     IF ATT-ID > MAX-ATTEND-ID
018100         MOVE ATT-ID TO MAX-ATTEND-ID.
018200     PERFORM ADD-ATTEND-KEY-ENTRY.
018300     PERFORM READ-NEXT-VALID-ATTEND.
018400
018500 ADD-ATTEND-KEY-ENTRY.
018600     ADD 1 TO ATTEND-KEY-COUNT.
018700     SET ATTEND-KEY-INDEX TO ATTEND-KEY-COUNT.
018800     MOVE ATT-STUDENT-ID TO TBL-ATT-STUDENT-ID (ATTEND-KEY-INDEX).
018900     MOVE ATT-DATE       TO TBL-ATT-DATE (ATTEND-KEY-INDEX).
019000     MOVE ATT-MEAL-TYPE  TO TBL-ATT-MEAL-TYPE (ATTEND-KEY-INDEX).
019100
019200 READ-FIRST-VALID-ATTEND.
019300     PERFORM READ-NEXT-VALID-ATTEND.
019400
019500 READ-NEXT-VALID-ATTEND.
019600     MOVE "N" TO ATTEND-FILE-AT-END.
019700     READ ATTENDANCE-FILE NEXT RECORD
019800         AT END MOVE "Y" TO ATTEND-FILE-AT-END.
019900
020000*--------------------------------
020100* Main posting loop.
020200*--------------------------------
020300 PROCESS-ALL-REQUESTS.
020400     PERFORM READ-FIRST-VALID-AREQ.
020500     PERFORM POST-ALL-REQUESTS
020600         UNTIL AREQ-FILE-AT-END = "Y".
020700
020800 POST-ALL-REQUESTS.
020900     PERFORM POST-ONE-REQUEST.
021000     PERFORM READ-NEXT-VALID-AREQ.
021100
021200 READ-FIRST-VALID-AREQ.
021300     PERFORM READ-NEXT-VALID-AREQ.
021400
021500 READ-NEXT-VALID-AREQ.
021600     MOVE "N" TO AREQ-FILE-AT-END.
021700     READ ATTEND-REQ-FILE NEXT RECORD
021800         AT END MOVE "Y" TO AREQ-FILE-AT-END.
021900
022000 POST-ONE-REQUEST.
022100     MOVE SPACE TO REJECT-REASON.
022200     PERFORM EDIT-THE-REQUEST.
022300     IF REJECT-REASON = SPACE
022400         PERFORM WRITE-THE-ATTENDANCE
022500         ADD 1 TO ACCEPTED-COUNT
022600     ELSE
022700         DISPLAY "REJECTED STU " AREQ-STUDENT-ID
022800                 " " REJECT-REASON
022900         ADD 1 TO REJECTED-COUNT.
023000
023100 EDIT-THE-REQUEST.
023200     PERFORM EDIT-REQUEST-MEAL-TYPE.
023300     PERFORM EDIT-REQUEST-METHOD.
023400     IF REJECT-REASON = SPACE
023500         PERFORM CHECK-STUDENT-ON-FILE.
023600     IF REJECT-REASON = SPACE
023700         PERFORM CHECK-NOT-ALREADY-MARKED.
023800
023900 EDIT-REQUEST-MEAL-TYPE.
024000     MOVE AREQ-MEAL-TYPE TO REQUEST-MEAL-TYPE.
024100     IF REQUEST-MEAL-TYPE = SPACE
024200         PERFORM STAMP-THE-TIMESTAMP
024300         PERFORM COMPUTE-DEFAULT-MEAL-TYPE
024400         MOVE DEFAULT-MEAL-TYPE TO REQUEST-MEAL-TYPE.
024500     INSPECT REQUEST-MEAL-TYPE
024600         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
024700     IF REQUEST-MEAL-TYPE NOT = "LUNCH " AND
024800        REQUEST-MEAL-TYPE NOT = "DINNER"
024900         MOVE "MEAL TYPE MUST BE LUNCH OR DINNER"
025000             TO REJECT-REASON.
025100
025200 EDIT-REQUEST-METHOD.
025300     MOVE AREQ-METHOD TO REQUEST-METHOD.
025400     INSPECT REQUEST-METHOD
025500         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
025600     IF REQUEST-METHOD = SPACE
025700         MOVE "MANUAL" TO REQUEST-METHOD.
025800
025900 CHECK-STUDENT-ON-FILE.
026000     IF AREQ-STUDENT-ID = ZERO
026100         MOVE "STUDENT ID IS REQUIRED" TO REJECT-REASON
026200     ELSE
026300         SEARCH ALL STUDENT-TABLE-ENTRY
026400             AT END MOVE "N" TO STUDENT-TABLE-FOUND
026500             WHEN TBL-STUDENT-ID (STUDENT-TABLE-INDEX)
026600                      = AREQ-STUDENT-ID
026700                 MOVE "Y" TO STUDENT-TABLE-FOUND
026800         IF STUDENT-WAS-NOT-FOUND
026900             MOVE "STUDENT NOT ON FILE" TO REJECT-REASON.
027000
027100 CHECK-NOT-ALREADY-MARKED.
027200     MOVE "N" TO ATTEND-KEY-FOUND.
027300     SET ATTEND-KEY-INDEX TO 1.
027400     SEARCH ATTEND-KEY-ENTRY
027500         AT END MOVE "N" TO ATTEND-KEY-FOUND
027600         WHEN TBL-ATT-STUDENT-ID (ATTEND-KEY-INDEX)
027700             = AREQ-STUDENT-ID
027800          AND TBL-ATT-DATE (ATTEND-KEY-INDEX)        = AREQ-DATE
027900          AND TBL-ATT-MEAL-TYPE (ATTEND-KEY-INDEX)
028000              = REQUEST-MEAL-TYPE
028100             MOVE "Y" TO ATTEND-KEY-FOUND.
028200     IF ATTEND-KEY-WAS-FOUND
028300         MOVE "ALREADY MARKED FOR THIS DATE AND MEAL"
028400             TO REJECT-REASON.
028500
028600 WRITE-THE-ATTENDANCE.
028700     PERFORM STAMP-THE-TIMESTAMP.
028800     MOVE NEXT-ATTEND-ID    TO ATT-ID.
028900     ADD 1 TO NEXT-ATTEND-ID.
029000     MOVE AREQ-STUDENT-ID   TO ATT-STUDENT-ID.
029100     MOVE AREQ-DATE         TO ATT-DATE.
029200     MOVE REQUEST-MEAL-TYPE TO ATT-MEAL-TYPE.
029300     MOVE TODAY-STAMP-14    TO ATT-TIMESTAMP.
029400     MOVE REQUEST-METHOD    TO ATT-METHOD.
029500     MOVE AREQ-MARKED-BY    TO ATT-MARKED-BY.
029600     WRITE ATTENDANCE-RECORD.
029700     PERFORM ADD-ATTEND-KEY-ENTRY.
029800
029900     COPY "mess-pldate01.cbl".
