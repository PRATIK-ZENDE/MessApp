000100*--------------------------------------------
000200* mess-plrate01.cbl
000300* Effective-rate and payee resolution, and the
000400* payment transaction reference builder (U8).
000500* The mess record is consulted first, then the
000600* settings table, and last the shop's own
000700* built-in defaults - the same fallback order
000800* this program used when a vendor record was
000900* missing a remit-to address.
001000*--------------------------------------------
001100*-----------------------------------
001200* USAGE:
001300*  MOVE mess id TO RATE-MESS-ID.
001400*  PERFORM RESOLVE-DAILY-RATE.
001500*
001600* RETURNS:
001700*  RESOLVED-DAILY-RATE, RESOLVED-
001800*  MEAL-RATE (half the daily rate).
001900*-----------------------------------
002000 RESOLVE-DAILY-RATE.
002100     MOVE ZERO TO RESOLVED-DAILY-RATE.
002200     SEARCH ALL MESS-TABLE-ENTRY
002300         AT END MOVE "N" TO MESS-TABLE-FOUND
002400         WHEN TBL-MESS-ID (MESS-TABLE-INDEX) = RATE-MESS-ID
002500             MOVE "Y" TO MESS-TABLE-FOUND.
002600     IF MESS-WAS-FOUND AND
002700        TBL-MESS-DAILY-RATE (MESS-TABLE-INDEX) > ZERO
002800         MOVE TBL-MESS-DAILY-RATE (MESS-TABLE-INDEX)
002900             TO RESOLVED-DAILY-RATE.
003000     IF RESOLVED-DAILY-RATE = ZERO
003100         MOVE "DAILY-MEAL-RATE     " TO WANTED-SETTING-KEY
003200         PERFORM LOOK-UP-SETTING
003300         IF SETTING-WAS-FOUND AND
003400            TBL-SET-VALUE (SETTINGS-TABLE-INDEX) NUMERIC
003500             MOVE TBL-SET-VALUE (SETTINGS-TABLE-INDEX)
003600                 TO RESOLVED-DAILY-RATE.
003700     IF RESOLVED-DAILY-RATE = ZERO
003800         MOVE 100.00 TO RESOLVED-DAILY-RATE.
003900     COMPUTE RESOLVED-MEAL-RATE = RESOLVED-DAILY-RATE / 2.
004000
004100*-----------------------------------
004200* USAGE:
004300*  MOVE mess id TO RATE-MESS-ID.
004400*  PERFORM RESOLVE-PAYEE.
004500*
004600* RETURNS:
004700*  RESOLVED-UPI-ID, RESOLVED-UPI-NAME.
004800* A non-blank mess UPI-ID or UPI-NAME
004900* wins outright; the other half of the
005000* pair falls all the way through to the
005100* built-in default on its own, the same
005200* as half an address was never patched
005300* up from the other half of a different
005400* vendor's remit-to.
005500*-----------------------------------
005600 RESOLVE-PAYEE.
005700     MOVE SPACE TO RESOLVED-UPI-ID RESOLVED-UPI-NAME.
005800     SEARCH ALL MESS-TABLE-ENTRY
005900         AT END MOVE "N" TO MESS-TABLE-FOUND
006000         WHEN TBL-MESS-ID (MESS-TABLE-INDEX) = RATE-MESS-ID
006100             MOVE "Y" TO MESS-TABLE-FOUND.
006200     IF MESS-WAS-FOUND
006300         IF TBL-MESS-UPI-ID (MESS-TABLE-INDEX) NOT = SPACE
006400            OR TBL-MESS-UPI-NAME (MESS-TABLE-INDEX) NOT = SPACE
006500             MOVE TBL-MESS-UPI-ID (MESS-TABLE-INDEX)
006600                 TO RESOLVED-UPI-ID
006700             MOVE TBL-MESS-UPI-NAME (MESS-TABLE-INDEX)
006800                 TO RESOLVED-UPI-NAME.
006900     IF RESOLVED-UPI-ID = SPACE AND RESOLVED-UPI-NAME = SPACE
007000         MOVE "UPI-ID              " TO WANTED-SETTING-KEY
007100         PERFORM LOOK-UP-SETTING
007200         IF SETTING-WAS-FOUND
007300             MOVE TBL-SET-VALUE (SETTINGS-TABLE-INDEX)
007400                 TO RESOLVED-UPI-ID.
007500         MOVE "UPI-NAME            " TO WANTED-SETTING-KEY
007600         PERFORM LOOK-UP-SETTING
007700         IF SETTING-WAS-FOUND
007800             MOVE TBL-SET-VALUE (SETTINGS-TABLE-INDEX)
007900                 TO RESOLVED-UPI-NAME.
008000     IF RESOLVED-UPI-ID = SPACE
008100         MOVE "mess@oksbi" TO RESOLVED-UPI-ID.
008200     IF RESOLVED-UPI-NAME = SPACE
008300         MOVE "Mess Management" TO RESOLVED-UPI-NAME.
008400
008500*-----------------------------------
008600* Linear search of SETTINGS-TABLE
008700* for TBL-SET-KEY, set by the caller
008800* before PERFORM.  Returns
008900* SETTING-WAS-FOUND and leaves
009000* SETTINGS-TABLE-INDEX positioned at
009100* the matching entry.
009200*-----------------------------------
009300 LOOK-UP-SETTING.
009400     MOVE "N" TO SETTINGS-TABLE-FOUND.
009500     SET SETTINGS-TABLE-INDEX TO 1.
009600     SEARCH SETTINGS-TABLE-ENTRY
009700         AT END MOVE "N" TO SETTINGS-TABLE-FOUND
009800         WHEN TBL-SET-KEY (SETTINGS-TABLE-INDEX)
009900             = WANTED-SETTING-KEY
010000             MOVE "Y" TO SETTINGS-TABLE-FOUND.
010100
010200*-----------------------------------
010300* USAGE:
010400*  MOVE bill id, student id, mess id
010500*      TO REF-BILL-ID, REF-STUDENT-ID,
010600*      REF-MESS-ID.
010700*  PERFORM STAMP-THE-TIMESTAMP first.
010800*  PERFORM BUILD-PAYMENT-REFERENCE.
010900*
011000* RETURNS:
011100*  BUILT-PAYMENT-REFERENCE, e.g.
011200*  "M0003-BILL000012-STU000045-
011300*   20251101123105".  The "M<mess-id>-"
011400*  prefix is omitted when the student
011500*  carries no mess.
011600*-----------------------------------
011700 BUILD-PAYMENT-REFERENCE.
011800     MOVE SPACE TO BUILT-PAYMENT-REFERENCE.
011900     IF REF-MESS-ID NOT = ZERO
012000         MOVE "M" TO REF-PREFIX-LETTER
012100         MOVE REF-MESS-ID TO REF-PREFIX-NUMBER
012200         STRING REF-PREFIX-LETTER  DELIMITED BY SIZE
012300                REF-PREFIX-NUMBER  DELIMITED BY SIZE
012400                "-"                DELIMITED BY SIZE
012500                INTO BUILT-PAYMENT-REFERENCE.
012600     MOVE REF-BILL-ID    TO REF-BILL-NUMBER.
012700     MOVE REF-STUDENT-ID TO REF-STUDENT-NUMBER.
012800     STRING BUILT-PAYMENT-REFERENCE DELIMITED BY SPACE
012900            "BILL"             DELIMITED BY SIZE
013000            REF-BILL-NUMBER    DELIMITED BY SIZE
013100            "-STU"             DELIMITED BY SIZE
013200            REF-STUDENT-NUMBER DELIMITED BY SIZE
013300            "-"                DELIMITED BY SIZE
013400            TODAY-STAMP-14     DELIMITED BY SIZE
013500            INTO BUILT-PAYMENT-REFERENCE.
