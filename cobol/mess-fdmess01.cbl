000100*--------------------------------------------
000200* mess-fdmess01.cbl
000300* Record layout for the Mess master file.
000400* One record per dining hall.  Carries the
000500* daily meal rate and the UPI payee particulars
000600* used by MESS-PLRATE01 when resolving the
000700* effective rate and payee for a bill or
000800* payment reference.
000900*--------------------------------------------
001000 FD  MESS-FILE
001100     LABEL RECORDS ARE STANDARD.
001200 01  MESS-RECORD.
001300     05  MESS-ID                PIC 9(4).
001400     05  MESS-NAME              PIC X(30).
001500     05  MESS-DAILY-RATE        PIC S9(5)V99.
001600     05  MESS-UPI-ID            PIC X(30).
001700     05  MESS-UPI-NAME          PIC X(30).
001800     05  MESS-ACTIVE-FLAG       PIC X.
001900         88  MESS-IS-ACTIVE        VALUE "Y".
002000         88  MESS-IS-INACTIVE      VALUE "N".
002100     05  FILLER                 PIC X(10).
