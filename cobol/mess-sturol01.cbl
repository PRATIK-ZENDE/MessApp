000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. STUROL01.
000300 AUTHOR. J TREMAINE.
000400 INSTALLATION. DINING SERVICES DATA CENTER.
000500 DATE-WRITTEN. 05/14/1990.
000600 DATE-COMPILED.
000700 SECURITY. DINING SERVICES - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* Works out the next roll number to hand a
001000* newly admitted student.  Reads STUDENT-FILE
001100* to the end to find the most recently added
001200* student (the file is appended to in arrival
001300* order, so the last record read IS the most
001400* recent), tries to pull a sequence number out
001500* of its roll number, and adds one.  A roll
001600* number that does not parse, or no prior
001700* student at all, falls back the same way the
001800* voucher and check number routines always
001900* have - a safe starting point rather than a
002000* halted run.
002100*
002200* CHANGE LOG
002300*--------------------------------------------
002400* 05/14/90 JT  ORIGINAL PROGRAM.                                   TKT0223
002500* 12/03/91 RH  FALL BACK TO STUDENT-ID + 1 WHEN THE                TKT0257
002600*              ROLL NUMBER WILL NOT PARSE, INSTEAD OF
002700*              ABENDING THE RUN.
002800* 09/21/95 DS  SEQUENCE NUMBER NOW ZERO-PADDED TO 4                TKT0340
002900*              DIGITS ON OUTPUT - HAD BEEN PRINTING
003000*              WITHOUT LEADING ZEROS.
003100* 02/02/99 DS  YEAR 2000 REVIEW - ROLL NUMBER CARRIES              TKT0421
003200*              NO DATE COMPONENT. NO CHANGES REQUIRED.
003300* 10/08/00 MP  NO-PRIOR-STUDENT CASE NOW RETURNS                   TKT0447
003400*              STU0001 EXPLICITLY INSTEAD OF LEAVING
003500*              THE FIELD AT SPACE.
003600* 06/19/03 PK  ROLL NUMBER PREFIX/SEQUENCE NOW CARRIED            TKT0512
003700*              AS A REDEFINES OF THE WHOLE FIELD, THE SAME
003800*              WAY STUDENT-ROLL-NO IS LAID OUT ON THE
003900*              MASTER RECORD, INSTEAD OF BEING PULLED APART
004000*              BY HAND WITH REFERENCE MODIFICATION.
004100*--------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     COPY "mess-slstud01.cbl".
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500     COPY "mess-fdstud01.cbl".
005600
005700 WORKING-STORAGE SECTION.
005800
005900 77  STUDENT-FILE-AT-END      PIC X.
006000 77  ANY-STUDENT-SEEN-FLAG    PIC X VALUE "N".
006100
006200 77  LAST-STUDENT-ID          PIC 9(6).
006300 77  LAST-STUDENT-ROLL-NO     PIC X(8).
006400*---------------------------------
006500* Same prefix/sequence split as
006600* STUDENT-ROLL-NO carries on the
006700* master record itself.  A roll
006800* number of the expected shape
006900* is "STU" followed by 4 digits
007000* - anything else fails to parse
007100* and falls back to the student
007200* id.  Byte 8 is not part of the
007300* shape and is left as FILLER.
007400*---------------------------------
007500 01  FILLER REDEFINES LAST-STUDENT-ROLL-NO.
007600     05  LSR-PREFIX           PIC XXX.
007700     05  LSR-SEQUENCE         PIC 9(4).
007800     05  FILLER               PIC X.
007900 77  ROLL-SEQUENCE-NUMERIC    PIC 9(4) COMP.
008000 77  ROLL-PARSED-OK-FLAG      PIC X VALUE "N".
008100
008200 77  NEXT-SEQUENCE-NUMBER     PIC 9(4) COMP.
008300 77  NEW-ROLL-NUMBER          PIC X(8).
008400 01  FILLER REDEFINES NEW-ROLL-NUMBER.
008500     05  NRN-PREFIX           PIC XXX.
008600     05  NRN-SEQUENCE         PIC 9(4).
008700     05  FILLER               PIC X.
008800
008900 PROCEDURE DIVISION.
009000 PROGRAM-BEGIN.
009100     PERFORM OPENING-PROCEDURE.
009200     PERFORM MAIN-PROCESS.
009300     PERFORM CLOSING-PROCEDURE.
009400
009500 PROGRAM-EXIT.
009600     EXIT PROGRAM.
009700
009800 PROGRAM-DONE.
009900     STOP RUN.
010000
010100 OPENING-PROCEDURE.
010200     OPEN INPUT STUDENT-FILE.
010300
010400 CLOSING-PROCEDURE.
010500     CLOSE STUDENT-FILE.
010600     PERFORM BUILD-THE-NEW-ROLL-NUMBER.
010700     DISPLAY "NEXT ROLL NUMBER IS " NEW-ROLL-NUMBER.
010800
010900 MAIN-PROCESS.
011000     PERFORM READ-FIRST-VALID-STUDENT.
011100     PERFORM FIND-THE-LAST-STUDENT
011200         UNTIL STUDENT-FILE-AT-END = "Y".
011300
011400*--------------------------------
011500* STUDENT-FILE is appended to in
011600* arrival order, so simply reading
011700* every record and keeping the
011800* last one seen gives the most
011900* recently added student.
012000*--------------------------------
012100 FIND-THE-LAST-STUDENT.
012200     MOVE "Y" TO ANY-STUDENT-SEEN-FLAG.
012300     MOVE STUDENT-ID      TO LAST-STUDENT-ID.
012400     MOVE STUDENT-ROLL-NO TO LAST-STUDENT-ROLL-NO.
012500     PERFORM READ-NEXT-VALID-STUDENT.
012600
012700 READ-FIRST-VALID-STUDENT.
012800     PERFORM READ-NEXT-VALID-STUDENT.
012900
013000 READ-NEXT-VALID-STUDENT.
013100     MOVE "N" TO STUDENT-FILE-AT-END.
013200     READ STUDENT-FILE NEXT RECORD
013300         AT END MOVE "Y" TO STUDENT-FILE-AT-END.
013400
013500*--------------------------------
013600* Roll number assignment
013700*--------------------------------
013800 BUILD-THE-NEW-ROLL-NUMBER.
013900     IF ANY-STUDENT-SEEN-FLAG = "N"
014000         MOVE "STU0001" TO NEW-ROLL-NUMBER
014100     ELSE
014200         PERFORM PARSE-THE-LAST-ROLL-NUMBER
014300         IF ROLL-PARSED-OK-FLAG = "Y"
014400             COMPUTE NEXT-SEQUENCE-NUMBER =
014500                     ROLL-SEQUENCE-NUMERIC + 1
014600         ELSE
014700             COMPUTE NEXT-SEQUENCE-NUMBER =
014800                     LAST-STUDENT-ID + 1
014900         PERFORM FORMAT-THE-NEW-ROLL-NUMBER.
015000
015100*--------------------------------
015200* A parseable roll number is "STU"
015300* followed by exactly 4 numeric
015400* digits - anything else, including
015500* a short or non-numeric tail,
015600* fails to parse.
015700*--------------------------------
015800 PARSE-THE-LAST-ROLL-NUMBER.
015900     MOVE "N" TO ROLL-PARSED-OK-FLAG.
016000     IF LSR-PREFIX = "STU"
016100        AND LSR-SEQUENCE IS NUMERIC
016200         MOVE LSR-SEQUENCE TO ROLL-SEQUENCE-NUMERIC
016300         MOVE "Y" TO ROLL-PARSED-OK-FLAG.
016400
016500 FORMAT-THE-NEW-ROLL-NUMBER.
016600     MOVE SPACE TO NEW-ROLL-NUMBER.
016700     MOVE "STU" TO NRN-PREFIX.
016800     MOVE NEXT-SEQUENCE-NUMBER TO NRN-SEQUENCE.
