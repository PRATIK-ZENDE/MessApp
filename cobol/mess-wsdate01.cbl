000100*--------------------------------------------
000200* mess-wsdate01.cbl
000300* Date and timestamp work fields shared by the
000400* batch programs.  No terminal date entry in
000500* this run - dates arrive on the request and
000600* master files and timestamps are stamped with
000700* ACCEPT FROM DATE/TIME - but the CHECK-DATE
000800* validity logic and leap-year test carry over
000900* unchanged from the vendor date routines.
001000*--------------------------------------------
001100 77  DATE-MMDDYYYY      PIC 9(8).
001200 77  DATE-QUOTIENT      PIC 9999 COMP.
001300 77  DATE-REMAINDER     PIC 9999 COMP.
001400
001500 77  VALID-DATE-FLAG    PIC X.
001600     88  DATE-IS-INVALID  VALUE "N".
001700     88  DATE-IS-ZERO     VALUE "0".
001800     88  DATE-IS-VALID    VALUE "Y".
001900     88  DATE-IS-OK       VALUES "Y" "0".
002000
002100 77  ZERO-DATE-IS-OK    PIC X VALUE "N".
002200
002300 01  DATE-YYYYMMDD      PIC 9(8).
002400 01  FILLER REDEFINES DATE-YYYYMMDD.
002500     05  DATE-YYYY      PIC 9999.
002600     05  DATE-MM        PIC 99.
002700     05  DATE-DD        PIC 99.
002800
002900*---------------------------------
003000* Report-format date - COBOL PIC
003100* editing has no dash insertion
003200* character, so the dashes that
003300* the attendance export wants
003400* (YYYY-MM-DD) are built here as
003500* literal FILLER between the
003600* numeric subfields.
003700*---------------------------------
003800 01  DATE-DASHED-FORMAT.
003900     05  DATE-DASHED-YYYY   PIC 9999.
004000     05  FILLER             PIC X VALUE "-".
004100     05  DATE-DASHED-MM     PIC 99.
004200     05  FILLER             PIC X VALUE "-".
004300     05  DATE-DASHED-DD     PIC 99.
004400
004500*---------------------------------
004600* Report-format time (HH:MM:SS),
004700* built from a 14-digit timestamp
004800* the same way DATE-DASHED-FORMAT
004900* is built from a date.
005000*---------------------------------
005100 01  TIME-STAMP-HOLD        PIC 9(14).
005200 01  FILLER REDEFINES TIME-STAMP-HOLD.
005300     05  FILLER             PIC 9(8).
005400     05  TIME-HOLD-HH       PIC 99.
005500     05  TIME-HOLD-MN       PIC 99.
005600     05  TIME-HOLD-SS       PIC 99.
005700
005800 01  TIME-COLON-FORMAT.
005900     05  TIME-COLON-HH      PIC 99.
006000     05  FILLER             PIC X VALUE ":".
006100     05  TIME-COLON-MN      PIC 99.
006200     05  FILLER             PIC X VALUE ":".
006300     05  TIME-COLON-SS      PIC 99.
006400
006500*---------------------------------
006600* Current run timestamp, stamped
006700* once at OPENING-PROCEDURE time
006800* by ACCEPT FROM DATE YYYYMMDD and
006900* ACCEPT FROM TIME.  Used to mark
007000* attendance, bill-generation,
007100* payment and verification times.
007200*---------------------------------
007300 01  TODAY-TIMESTAMP.
007400     05  TODAY-DATE         PIC 9(8).
007500     05  FILLER REDEFINES TODAY-DATE.
007600         10  TODAY-YYYY        PIC 9999.
007700         10  TODAY-MM          PIC 99.
007800         10  TODAY-DD          PIC 99.
007900     05  TODAY-TIME         PIC 9(6).
008000     05  FILLER REDEFINES TODAY-TIME.
008100         10  TODAY-HH          PIC 99.
008200         10  TODAY-MN          PIC 99.
008300         10  TODAY-SS          PIC 99.
008400
008500 77  TODAY-STAMP-14     PIC 9(14).
008600
008700*---------------------------------
008800* Day-of-week work fields for the
008900* THIS-WEEK / LAST-WEEK range
009000* calculation (COMPUTE-DATE-RANGE
009100* in mess-pldate01.cbl).
009200*---------------------------------
009300 77  DOW-CENTURY        PIC 99 COMP.
009400 77  DOW-YEAR-OF-CTRY   PIC 99 COMP.
009500 77  DOW-WORK-YEAR      PIC 9999 COMP.
009600 77  DOW-WORK-MONTH     PIC 99 COMP.
009700 77  DOW-RESULT         PIC 99 COMP.
009800 77  DOW-RESULT-ZELLER  PIC 99 COMP.
009900 77  DOW-DAYS-BACK      PIC 99 COMP.
010000 77  DOW-TEMP-1         PIC S9(5) COMP.
010100 77  DOW-TEMP-2         PIC S9(5) COMP.
010200 77  DOW-TEMP-3         PIC S9(5) COMP.
010300 77  DOW-TEMP-4         PIC S9(5) COMP.
010400 77  DOW-TEMP-5         PIC S9(5) COMP.
010500
010600*---------------------------------
010700* Start/end of a computed date
010800* range, and the billing-month
010900* window used by MESS-BILGEN01.
011000*---------------------------------
011100 01  RANGE-START-DATE   PIC 9(8).
011200 01  RANGE-END-DATE     PIC 9(8).
011300 01  WINDOW-FIRST-DATE  PIC 9(8).
011400 01  WINDOW-LAST-DATE   PIC 9(8).
011500 77  WINDOW-MONTH       PIC 99.
011600 77  WINDOW-YEAR        PIC 9999.
011700 77  CUSTOM-START-DATE  PIC 9(8).
011800 77  CUSTOM-END-DATE    PIC 9(8).
011900
012000*---------------------------------
012100* Date-range-code switch, set by
012200* the caller before PERFORM
012300* COMPUTE-DATE-RANGE.
012400*---------------------------------
012500 77  RANGE-CODE         PIC X(10).
012600     88  RANGE-CODE-IS-TODAY       VALUE "TODAY     ".
012700     88  RANGE-CODE-IS-YESTERDAY   VALUE "YESTERDAY ".
012800     88  RANGE-CODE-IS-THIS-WEEK   VALUE "THIS-WEEK ".
012900     88  RANGE-CODE-IS-LAST-WEEK   VALUE "LAST-WEEK ".
013000     88  RANGE-CODE-IS-THIS-MONTH  VALUE "THIS-MONTH".
013100     88  RANGE-CODE-IS-CUSTOM      VALUE "CUSTOM    ".
013200
013300 77  DEFAULT-MEAL-TYPE  PIC X(6).
013400
013500*---------------------------------
013600* Work fields for U5 - student
013700* monthly statistics, filled in by
013800* COMPUTE-STUDENT-STATISTICS in
013900* mess-pldate01.cbl.
014000*---------------------------------
014100 77  STAT-STUDENT-ID      PIC 9(6).
014200 77  STAT-RANGE-START     PIC 9(8).
014300 77  STAT-RANGE-END       PIC 9(8).
014400 77  STAT-TOTAL-MEALS     PIC 9(5) COMP.
014500 77  STAT-LUNCH-COUNT     PIC 9(5) COMP.
014600 77  STAT-DINNER-COUNT    PIC 9(5) COMP.
014700 77  STAT-TOTAL-DAYS      PIC 9(5) COMP.
014800 77  STAT-ATTN-FILE-AT-END PIC X.
014900
015000*---------------------------------
015100* Calendar-day serial conversion
015200* for COMPUTE-STUDENT-STATISTICS -
015300* a plain YYYYMMDD subtraction only
015400* gives a true day count within one
015500* month, so a range that crosses a
015600* month (or year) end is counted by
015700* converting each end to a day
015800* number first, the same way this
015900* shop has always diffed two dates
016000* on any run longer than a month.
016100*---------------------------------
016200 01  SERIAL-DATE-HOLD      PIC 9(8).
016300 01  FILLER REDEFINES SERIAL-DATE-HOLD.
016400     05  SERIAL-DATE-YYYY     PIC 9999.
016500     05  SERIAL-DATE-MM       PIC 99.
016600     05  SERIAL-DATE-DD       PIC 99.
016700
016800 77  SERIAL-A-NUMER        PIC S9(5) COMP.
016900 77  SERIAL-A              PIC S9(5) COMP.
017000 77  SERIAL-Y               PIC S9(7) COMP.
017100 77  SERIAL-M               PIC S9(5) COMP.
017200 77  SERIAL-T1-NUMER        PIC S9(7) COMP.
017300 77  SERIAL-T1              PIC S9(7) COMP.
017400 77  SERIAL-T2              PIC S9(7) COMP.
017500 77  SERIAL-T3              PIC S9(7) COMP.
017600 77  SERIAL-T4              PIC S9(7) COMP.
017700 77  SERIAL-DAY-NUMBER      PIC S9(8) COMP.
017800 77  SERIAL-START-RESULT    PIC S9(8) COMP.
017900 77  SERIAL-END-RESULT      PIC S9(8) COMP.
