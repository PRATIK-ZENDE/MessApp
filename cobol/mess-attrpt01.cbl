000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ATTRPT01.
000300 AUTHOR. R HOLLOWAY.
000400 INSTALLATION. DINING SERVICES DATA CENTER.
000500 DATE-WRITTEN. 01/09/1989.
000600 DATE-COMPILED.
000700 SECURITY. DINING SERVICES - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* Attendance export report.
001000*
001100* Filters ATTENDANCE-FILE to the requested
001200* date range and, optionally, a single meal
001300* type; looks up each student's name; sorts
001400* the selected detail to date order and then
001500* student name order within date; and prints
001600* one line per record with a date count at
001700* every date break and a grand total at the
001800* end of the run - same shape as the bills
001900* report this shop has run for years, just
002000* broken on date instead of due date.
002100*
002200* CHANGE LOG
002300*--------------------------------------------
002400* 01/09/89 RH  ORIGINAL PROGRAM.                                   TKT0141
002500* 07/02/90 JT  DATE-RANGE SELECTION ADDED - ORIGINAL               TKT0228
002600*              VERSION PRINTED THE WHOLE FILE.
002700* 04/18/92 JT  MEAL-TYPE FILTER ADDED AS AN OPTIONAL               TKT0261
002800*              SECOND SELECTION CRITERION.
002900* 11/30/93 RH  DATE TOTAL LINE ADDED AT EACH CONTROL               TKT0298
003000*              BREAK ON DATE.
003100* 06/05/95 DS  METHOD AND MEAL COLUMNS NOW PRINT MIXED             TKT0336
003200*              CASE (LUNCH -> LUNCH, LOWER-CASED TAIL)
003300*              INSTEAD OF ALL UPPER, TO MATCH THE SCREEN
003400*              FORMS.
003500* 02/19/99 DS  YEAR 2000 REVIEW - ATT-DATE AND ATT-                TKT0428
003600*              TIMESTAMP ARE BOTH FULL 4-DIGIT YEAR
003700*              FIELDS. NO CHANGES REQUIRED.
003800* 08/11/00 MP  REPORT NOW WRITES TO A LINE SEQUENTIAL              TKT0441
003900*              FILE INSTEAD OF DISPLAY, SO IT CAN BE
004000*              SPOOLED ALONGSIDE THE OTHER BATCH REPORTS.
004100* 05/27/02 CW  STUDENT NAME NOW SORTS WITHIN DATE SO TWO           TKT0469
004200*              MEALS ON ONE DAY PRINT TOGETHER FOR THE
004300*              SAME STUDENT.
004400*--------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     COPY "mess-slattn01.cbl".
005400
005500     COPY "mess-slstud01.cbl".
005600
005700     SELECT SORT-FILE ASSIGN TO "SORT".
005800
005900     SELECT REPORT-FILE
006000         ASSIGN TO "ATTNRPT"
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600     COPY "mess-fdattn01.cbl".
006700
006800     COPY "mess-fdstud01.cbl".
006900
007000 SD  SORT-FILE.
007100 01  SORT-RECORD.
007200     05  SORT-ATT-DATE          PIC 9(8).
007300     05  SORT-STUDENT-NAME      PIC X(30).
007400     05  SORT-ATT-ID            PIC 9(8).
007500     05  SORT-STUDENT-ID        PIC 9(6).
007600     05  SORT-MEAL-TYPE         PIC X(6).
007700     05  SORT-TIMESTAMP         PIC 9(14).
007800     05  SORT-METHOD            PIC X(6).
007900     05  SORT-MARKED-BY         PIC X(20).
008000
008100 FD  REPORT-FILE.
008200 01  PRINT-LINE                 PIC X(132).
008300
008400 WORKING-STORAGE SECTION.
008500
008600 77  ATTN-FILE-AT-END        PIC X.
008700 77  SORT-FILE-AT-END        PIC X.
008800
008900 77  SEL-RANGE-CODE-ENTRY     PIC X(10).
009000 77  SEL-CUSTOM-START-ENTRY   PIC 9(8).
009100 77  SEL-CUSTOM-END-ENTRY     PIC 9(8).
009200 77  SEL-MEAL-TYPE-ENTRY      PIC X(6) VALUE SPACE.
009300 77  SEL-MEAL-FILTER-ON       PIC X VALUE "N".
009400
009500 77  LAST-DATE-SEEN           PIC 9(8) VALUE ZERO.
009600 77  FIRST-DETAIL-SEEN-FLAG   PIC X VALUE "N".
009700 77  DATE-COUNT               PIC 9(5) COMP VALUE ZERO.
009800 77  GRAND-TOTAL-COUNT        PIC 9(6) COMP VALUE ZERO.
009900
010000 01  HEAD-LINE-1.
010100     05  FILLER             PIC X(44) VALUE SPACE.
010200     05  FILLER             PIC X(20)
010300         VALUE "ATTENDANCE EXPORT REPORT".
010400     05  FILLER             PIC X(68) VALUE SPACE.
010500
010600 01  HEAD-LINE-2.
010700     05  FILLER             PIC X(12) VALUE "DATE".
010800     05  FILLER             PIC X(10) VALUE "TIME".
010900     05  FILLER             PIC X(8)  VALUE "STU-ID".
011000     05  FILLER             PIC X(32) VALUE "STUDENT NAME".
011100     05  FILLER             PIC X(8)  VALUE "MEAL".
011200     05  FILLER             PIC X(8)  VALUE "METHOD".
011300     05  FILLER             PIC X(20) VALUE "MARKED BY".
011400     05  FILLER             PIC X(34) VALUE SPACE.
011500
011600 01  DETAIL-LINE.
011700     05  DL-DATE            PIC X(10).
011800     05  FILLER             PIC X(2)  VALUE SPACE.
011900     05  DL-TIME            PIC X(8).
012000     05  FILLER             PIC X(2)  VALUE SPACE.
012100     05  DL-STU-ID          PIC 9(6).
012200     05  FILLER             PIC X(2)  VALUE SPACE.
012300     05  DL-NAME            PIC X(30).
012400     05  FILLER             PIC X(2)  VALUE SPACE.
012500     05  DL-MEAL            PIC X(6).
012600     05  FILLER             PIC X(2)  VALUE SPACE.
012700     05  DL-METHOD          PIC X(6).
012800     05  FILLER             PIC X(2)  VALUE SPACE.
012900     05  DL-MARKED-BY       PIC X(20).
013000     05  FILLER             PIC X(32) VALUE SPACE.
013100
013200 01  DATE-TOTAL-LINE.
013300     05  FILLER             PIC X(40) VALUE SPACE.
013400     05  FILLER             PIC X(11) VALUE "DATE TOTAL:".
013500     05  DTL-COUNT          PIC ZZZZ9.
013600     05  FILLER             PIC X(76) VALUE SPACE.
013700
013800 01  GRAND-TOTAL-LINE.
013900     05  FILLER             PIC X(40) VALUE SPACE.
014000     05  FILLER             PIC X(12) VALUE "GRAND TOTAL:".
014100     05  GTL-COUNT          PIC ZZZZZ9.
014200     05  FILLER             PIC X(74) VALUE SPACE.
014300
014400     COPY "mess-wscase01.cbl".
014500
014600     COPY "mess-wstabl01.cbl".
014700
014800     COPY "mess-wsdate01.cbl".
014900
015000 PROCEDURE DIVISION.
015100 PROGRAM-BEGIN.
015200     PERFORM OPENING-PROCEDURE.
015300     PERFORM MAIN-PROCESS.
015400     PERFORM CLOSING-PROCEDURE.
015500
015600 PROGRAM-EXIT.
015700     EXIT PROGRAM.
015800
015900 PROGRAM-DONE.
016000     STOP RUN.
016100
016200 OPENING-PROCEDURE.
016300     PERFORM STAMP-THE-TIMESTAMP.
016400     PERFORM GET-SELECTION-CRITERIA.
016500     PERFORM LOAD-STUDENT-TABLE.
016600     OPEN OUTPUT REPORT-FILE.
016700     PERFORM PRINT-REPORT-HEADING.
016800
016900 CLOSING-PROCEDURE.
017000     IF FIRST-DETAIL-SEEN-FLAG = "Y"
017100         PERFORM PRINT-DATE-TOTAL-LINE.
017200     PERFORM PRINT-GRAND-TOTAL-LINE.
017300     CLOSE REPORT-FILE.
017400
017500 MAIN-PROCESS.
017600     PERFORM SORT-THE-ATTENDANCE.
017700     OPEN INPUT SORT-FILE.
017800     PERFORM READ-FIRST-VALID-SORT.
017900     PERFORM PRINT-EACH-DETAIL-LINE
018000         UNTIL SORT-FILE-AT-END = "Y".
018100     CLOSE SORT-FILE.
018200
018300*--------------------------------
018400* Selection criteria
018500*--------------------------------
018600 GET-SELECTION-CRITERIA.
018700     DISPLAY "RANGE CODE (TODAY/YESTERDAY/THIS-WEEK/".
018800     DISPLAY "LAST-WEEK/THIS-MONTH/CUSTOM)?".
018900     ACCEPT SEL-RANGE-CODE-ENTRY.
019000     MOVE SEL-RANGE-CODE-ENTRY TO RANGE-CODE.
019100     IF RANGE-CODE-IS-CUSTOM
019200         DISPLAY "CUSTOM START DATE YYYYMMDD?"
019300         ACCEPT SEL-CUSTOM-START-ENTRY
019400         DISPLAY "CUSTOM END DATE YYYYMMDD?"
019500         ACCEPT SEL-CUSTOM-END-ENTRY
019600         MOVE SEL-CUSTOM-START-ENTRY TO CUSTOM-START-DATE
019700         MOVE SEL-CUSTOM-END-ENTRY TO CUSTOM-END-DATE.
019800     PERFORM COMPUTE-DATE-RANGE.
019900     DISPLAY "MEAL TYPE FILTER, OR BLANK FOR BOTH?".
020000     ACCEPT SEL-MEAL-TYPE-ENTRY.
020100     INSPECT SEL-MEAL-TYPE-ENTRY
020200         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
020300     IF SEL-MEAL-TYPE-ENTRY NOT = SPACE
020400         MOVE "Y" TO SEL-MEAL-FILTER-ON.
020500
020600*--------------------------------
020700* Sort step - an input procedure
020800* filters and joins the student
020900* name on before the sort runs,
021000* the same way the bills report
021100* sorts straight off the voucher
021200* file when no filtering is
021300* needed and an input procedure
021400* when it is.
021500*--------------------------------
021600 SORT-THE-ATTENDANCE.
021700     SORT SORT-FILE
021800         ON ASCENDING KEY SORT-ATT-DATE
021900         ON ASCENDING KEY SORT-STUDENT-NAME
022000         INPUT PROCEDURE IS SELECT-ATTENDANCE-FOR-SORT.
022100
022200 SELECT-ATTENDANCE-FOR-SORT.
022300     OPEN INPUT ATTENDANCE-FILE.
022400     PERFORM READ-FIRST-VALID-ATTN.
022500     PERFORM RELEASE-EACH-SELECTED-RECORD
022600         UNTIL ATTN-FILE-AT-END = "Y".
022700     CLOSE ATTENDANCE-FILE.
022800
022900 RELEASE-EACH-SELECTED-RECORD.
023000     IF ATT-DATE >= RANGE-START-DATE
023100        AND ATT-DATE <= RANGE-END-DATE
023200        AND (SEL-MEAL-FILTER-ON = "N"
023300             OR ATT-MEAL-TYPE = SEL-MEAL-TYPE-ENTRY)
023400         PERFORM BUILD-THE-SORT-RECORD
023500         RELEASE SORT-RECORD.
023600     PERFORM READ-NEXT-VALID-ATTN.
023700
023800 BUILD-THE-SORT-RECORD.
023900     MOVE ATT-DATE      TO SORT-ATT-DATE.
024000     MOVE ATT-ID         TO SORT-ATT-ID.
024100     MOVE ATT-STUDENT-ID TO SORT-STUDENT-ID.
024200     MOVE ATT-MEAL-TYPE  TO SORT-MEAL-TYPE.
024300     MOVE ATT-TIMESTAMP  TO SORT-TIMESTAMP.
024400     MOVE ATT-METHOD     TO SORT-METHOD.
024500     MOVE ATT-MARKED-BY  TO SORT-MARKED-BY.
024600     PERFORM FIND-THE-STUDENT-NAME.
024700
024800 FIND-THE-STUDENT-NAME.
024900     MOVE "N" TO STUDENT-TABLE-FOUND.
025000     SET STUDENT-TABLE-INDEX TO 1.
025100     SEARCH ALL STUDENT-TABLE-ENTRY
025200         AT END MOVE "N" TO STUDENT-TABLE-FOUND
025300         WHEN TBL-STUDENT-ID (STUDENT-TABLE-INDEX)
025400             = ATT-STUDENT-ID
025500             MOVE "Y" TO STUDENT-TABLE-FOUND.
025600     IF STUDENT-WAS-FOUND
025700         MOVE TBL-STUDENT-NAME (STUDENT-TABLE-INDEX)
025800             TO SORT-STUDENT-NAME
025900     ELSE
026000         MOVE "*STUDENT NOT ON FILE*" TO SORT-STUDENT-NAME.
026100
026200 READ-FIRST-VALID-ATTN.
026300     PERFORM READ-NEXT-VALID-ATTN.
026400
026500 READ-NEXT-VALID-ATTN.
026600     MOVE "N" TO ATTN-FILE-AT-END.
026700     READ ATTENDANCE-FILE NEXT RECORD
026800         AT END MOVE "Y" TO ATTN-FILE-AT-END.
026900
027000 READ-FIRST-VALID-SORT.
027100     PERFORM READ-NEXT-VALID-SORT.
027200
027300 READ-NEXT-VALID-SORT.
027400     MOVE "N" TO SORT-FILE-AT-END.
027500     RETURN SORT-FILE RECORD
027600         AT END MOVE "Y" TO SORT-FILE-AT-END.
027700
027800*--------------------------------
027900* Detail printing with date
028000* control break
028100*--------------------------------
028200 PRINT-EACH-DETAIL-LINE.
028300     IF FIRST-DETAIL-SEEN-FLAG = "N"
028400         PERFORM START-NEW-DATE-BREAK
028500     ELSE
028600     IF SORT-ATT-DATE NOT = LAST-DATE-SEEN
028700         PERFORM PRINT-DATE-TOTAL-LINE
028800         PERFORM START-NEW-DATE-BREAK.
028900     PERFORM PRINT-THE-DETAIL-LINE.
029000     ADD 1 TO DATE-COUNT.
029100     ADD 1 TO GRAND-TOTAL-COUNT.
029200     PERFORM READ-NEXT-VALID-SORT.
029300
029400 START-NEW-DATE-BREAK.
029500     MOVE SORT-ATT-DATE TO LAST-DATE-SEEN.
029600     MOVE "Y" TO FIRST-DETAIL-SEEN-FLAG.
029700     MOVE ZERO TO DATE-COUNT.
029800
029900 PRINT-THE-DETAIL-LINE.
030000     MOVE SORT-ATT-DATE TO DATE-YYYYMMDD.
030100     PERFORM FORMAT-DATE-FOR-REPORT.
030200     MOVE DATE-DASHED-FORMAT TO DL-DATE.
030300     MOVE SORT-TIMESTAMP TO TIME-STAMP-HOLD.
030400     PERFORM FORMAT-TIME-FOR-REPORT.
030500     MOVE TIME-COLON-FORMAT TO DL-TIME.
030600     MOVE SORT-STUDENT-ID TO DL-STU-ID.
030700     MOVE SORT-STUDENT-NAME TO DL-NAME.
030800     MOVE SORT-MEAL-TYPE TO DL-MEAL.
030900     MOVE SORT-METHOD TO DL-METHOD.
031000     MOVE SORT-MARKED-BY TO DL-MARKED-BY.
031100     PERFORM CAPITALIZE-MEAL-AND-METHOD.
031200     WRITE PRINT-LINE FROM DETAIL-LINE.
031300
031400*--------------------------------
031500* MEAL and METHOD print mixed
031600* case - first letter upper, the
031700* rest lower - to match the
031800* screen forms instead of the
031900* all-upper file value.
032000*--------------------------------
032100 CAPITALIZE-MEAL-AND-METHOD.
032200     INSPECT DL-MEAL (2:5) CONVERTING UPPER-ALPHA TO LOWER-ALPHA.
032300     INSPECT DL-METHOD (2:5) CONVERTING UPPER-ALPHA
032400         TO LOWER-ALPHA.
032500
032600 PRINT-DATE-TOTAL-LINE.
032700     MOVE DATE-COUNT TO DTL-COUNT.
032800     WRITE PRINT-LINE FROM DATE-TOTAL-LINE.
032900
033000 PRINT-GRAND-TOTAL-LINE.
033100     MOVE GRAND-TOTAL-COUNT TO GTL-COUNT.
033200     WRITE PRINT-LINE FROM GRAND-TOTAL-LINE.
033300
033400 PRINT-REPORT-HEADING.
033500     WRITE PRINT-LINE FROM HEAD-LINE-1.
033600     WRITE PRINT-LINE FROM HEAD-LINE-2.
033700
033800*--------------------------------
033900* Table-loading routines
034000*--------------------------------
034100 LOAD-STUDENT-TABLE.
034200     MOVE ZERO TO STUDENT-TABLE-COUNT.
034300     OPEN INPUT STUDENT-FILE.
034400     PERFORM READ-FIRST-VALID-STUDENT.
034500     PERFORM LOAD-ALL-STUDENTS
034600         UNTIL STUDENT-FILE-AT-END = "Y".
034700     CLOSE STUDENT-FILE.
034800
034900 LOAD-ALL-STUDENTS.
035000     ADD 1 TO STUDENT-TABLE-COUNT.
035100     SET STUDENT-TABLE-INDEX TO STUDENT-TABLE-COUNT.
035200     MOVE STUDENT-ID
035300         TO TBL-STUDENT-ID (STUDENT-TABLE-INDEX).
035400     MOVE STUDENT-NAME
035500         TO TBL-STUDENT-NAME (STUDENT-TABLE-INDEX).
035600     MOVE STUDENT-ROLL-NO
035700         TO TBL-STUDENT-ROLL-NO (STUDENT-TABLE-INDEX).
035800     MOVE STUDENT-DEPARTMENT
035900         TO TBL-STUDENT-DEPARTMENT (STUDENT-TABLE-INDEX).
036000     MOVE STUDENT-CONTACT
036100         TO TBL-STUDENT-CONTACT (STUDENT-TABLE-INDEX).
036200     MOVE STUDENT-MESS-ID
036300         TO TBL-STUDENT-MESS-ID (STUDENT-TABLE-INDEX).
036400     PERFORM READ-NEXT-VALID-STUDENT.
036500
036600 READ-FIRST-VALID-STUDENT.
036700     PERFORM READ-NEXT-VALID-STUDENT.
036800
036900 READ-NEXT-VALID-STUDENT.
037000     MOVE "N" TO STUDENT-FILE-AT-END.
037100     READ STUDENT-FILE NEXT RECORD
037200         AT END MOVE "Y" TO STUDENT-FILE-AT-END.
037300
037400     COPY "mess-pldate01.cbl".
